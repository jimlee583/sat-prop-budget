000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SPBBUDGT.
000300 AUTHOR.        G JANECEK.
000400 INSTALLATION.  MSD SYSTEMS DEVELOPMENT.
000500 DATE-WRITTEN.  04/1988.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  BATCH PROPELLANT BUDGET RUN.  FOR EACH MISSION CASE ON          *
001200*  MISSION-FILE, RESOLVES THE MANEUVER LIST AGAINST THE THRUSTER   *
001300*  AND LAUNCH-OPTION CATALOGS, SOLVES FOR THE INITIAL (WET) MASS   *
001400*  BY BISECTION ON THE ROCKET EQUATION WITH SEQUENTIAL MASS        *
001500*  DEPLETION, SPLITS BIPROPELLANT CONSUMPTION INTO OXIDIZER AND    *
001600*  FUEL, ACCUMULATES HYDRAZINE/OXIDIZER/XENON TANK TOTALS, CHECKS  *
001700*  LAUNCH-VEHICLE MASS CAPABILITY AND TANK CAPACITY, AND WRITES A  *
001800*  PER-MANEUVER RESULT RECORD, A MISSION SUMMARY RECORD, AND A     *
001900*  PRINTED REPORT WITH RUN-LEVEL CONTROL TOTALS.                   *
002000*                                                                  *
002100*J    JCL..                                                        *
002200*                                                                  *
002300* //SPBBUDGT EXEC PGM=SPBBUDGT                                     *
002400* //STEPLIB  DD DISP=SHR,DSN=MSD.PRODLIB.LOADLIB                   *
002500* //SYSOUT   DD SYSOUT=*                                           *
002600* //THRIN    DD DISP=SHR,DSN=MSD.PROPBUD.THRUSTER.CATALOG          *
002700* //LAUNCHIN DD DISP=SHR,DSN=MSD.PROPBUD.LAUNCH.CATALOG            *
002800* //MISSNIN  DD DISP=SHR,DSN=MSD.PROPBUD.MISSION.CASES             *
002900* //MANVOUT  DD DSN=MSD.PROPBUD.MANEUVER.RESULTS,                  *
003000* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
003100* //            SPACE=(CYL,(5,5),RLSE)                             *
003200* //SUMRYOUT DD DSN=MSD.PROPBUD.MISSION.SUMMARY,                   *
003300* //            DISP=(,CATLG,CATLG),UNIT=USER,                     *
003400* //            SPACE=(CYL,(2,2),RLSE)                             *
003500* //RPTOUT   DD SYSOUT=*                                           *
003600* //*                                                               *
003700*P    ENTRY PARAMETERS..                                           *
003800*     NONE.                                                        *
003900*                                                                  *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004100*     I/O ERROR ON ANY FILE - SEE 9999-ABEND.                      *
004200*                                                                  *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004400*     NONE - ALL LOGIC IS RESIDENT IN THIS PROGRAM.                *
004500*                                                                  *
004600*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004700*     WS-LAUNCH-DEFAULTS  - SIX COMPILED-IN LAUNCH OPTION PRESETS  *
004800*     WS-THR-DEFAULTS     - TWO COMPILED-IN THRUSTER PRESETS       *
004900*     WS-G0               - STANDARD GRAVITY, 9.80665 M/S/S        *
005000*                                                                  *
005100********************************************************************
005200*                       CHANGE  LOG                                *
005300********************************************************************
005400* DATE    INIT REQUEST   DESCRIPTION
005500* ------  ---- --------  --------------------------------------
005600* 04/88   GJ   RQ-4401   ORIGINAL PROGRAM FOR PROP BUDGET RUN.
005700* 04/88   GJ   RQ-4401   ADDED THRUSTER CATALOG LOAD/VALIDATE.
005800* 05/88   GJ   RQ-4401   ADDED LAUNCH-OPTION CATALOG LOAD.
005900* 05/88   GJ   RQ-4401   ADDED BISECTION SOLVER FOR WET MASS.
006000* 06/88   GJ   RQ-4401   ADDED BIPROP OX/FUEL SPLIT LOGIC.
006100* 06/88   GJ   RQ-4401   ADDED TANK ACCUMULATION AND FEASIBILITY.
006200* 07/88   GJ   RQ-4401   ADDED PRINTED REPORT AND RUN TRAILER.
006300* 03/89   TDK  RQ-4477   CORRECTED MIX RATIO EDIT - ZERO ON NON-B.
006400* 09/90   TDK  RQ-4499   RAISED MANEUVER TABLE FROM 200 TO 500.
006500* 02/92   RMS  RQ-4512   ADDED DEFAULT CATALOG WHEN THRIN EMPTY.
006600* 11/93   RMS  RQ-4523   TANK CAPACITIES MOVED TO CASE HEADER.
006700* 06/95   CJH  RQ-4560   BISECTION HIGH BOUND NOW DOUBLES ON F<0.
006800* 04/97   PLW  RQ-4581   ADDED MS-TANK-VIOL NAME LIST TO SUMMARY.
006900* 11/98   PLW  RQ-4599   Y2K - WS-CURR-DATE NOW CENTURY-AWARE.
007000* 02/99   PLW  RQ-4599   Y2K - VERIFIED AGAINST 00-99 ROLLOVER.
007100* 08/01   CJH  RQ-4610   NON-CONVERGED CASES NO LONGER GET A
007200*                        FEASIBILITY VERDICT (STATUS NC ONLY).
007300* 03/03   CJH  RQ-4622   EXPANDED THRUSTER TABLE TO 200 ENTRIES.
007400* 07/05   RMS  RQ-4640   RUN TRAILER NOW SHOWS FEASIBLE COUNT.
007450* 09/06   CJH  RQ-4650   ZERO-EFFICIENCY MANEUVER ON A NONZERO DV
007460*                        NOW EDITS AS E3 - USED TO ABEND THE STEP.
007500********************************************************************
007600 EJECT
007700 ENVIRONMENT DIVISION.
007800 CONFIGURATION SECTION.
007900 SOURCE-COMPUTER.   IBM-3090.
008000 OBJECT-COMPUTER.   IBM-3090.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM
008300     CLASS NUMERIC-CLASS IS '0' THRU '9'
008400     UPSI-0 ON  STATUS IS RUN-TRACE-ON
008500     UPSI-0 OFF STATUS IS RUN-TRACE-OFF.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT THRUSTER-FILE  ASSIGN TO THRIN
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-THR-FILE-STATUS.
009100     SELECT LAUNCH-FILE    ASSIGN TO LAUNCHIN
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-LNC-FILE-STATUS.
009400     SELECT MISSION-FILE   ASSIGN TO MISSNIN
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-MSN-FILE-STATUS.
009700     SELECT MANEUVER-OUT   ASSIGN TO MANVOUT
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS WS-MNV-FILE-STATUS.
010000     SELECT SUMMARY-OUT    ASSIGN TO SUMRYOUT
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-SUM-FILE-STATUS.
010300     SELECT REPORT-OUT     ASSIGN TO RPTOUT
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-RPT-FILE-STATUS.
010600 EJECT
010700 DATA DIVISION.
010800 FILE SECTION.
010900********************************************************************
011000*    THRUSTER-FILE  -  THRUSTER CATALOG, UNORDERED, LOADED TO      *
011100*    THRUSTER-TABLE KEYED BY THR-ID.                               *
011200********************************************************************
011300 FD  THRUSTER-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD.
011600 01  THRUSTER-FILE-REC.
011700     COPY SPBTHRCT.
011800 EJECT
011900********************************************************************
012000*    LAUNCH-FILE  -  LAUNCH-OPTION CATALOG.  OPTIONAL - MISSING OR *
012100*    EMPTY MEANS THE SIX COMPILED PRESETS ARE USED INSTEAD.        *
012200********************************************************************
012300 FD  LAUNCH-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  LAUNCH-FILE-REC.
012700     COPY SPBLNCHT.
012800 EJECT
012900********************************************************************
013000*    MISSION-FILE  -  GROUPED HEADER + N DETAIL RECORDS, CASE ID   *
013100*    ASCENDING.  MC-REC-TYPE/MV-REC-TYPE (COL 1) TELLS THIS FD     *
013200*    WHICH LAYOUT APPLIES TO THE RECORD JUST READ.                 *
013300********************************************************************
013400 FD  MISSION-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD.
013700 01  MISSION-HDR-REC.
013800     COPY SPBMCASH.
013900 01  MISSION-DTL-REC.
014000     COPY SPBMANVD.
014100 EJECT
014200********************************************************************
014300*    MANEUVER-OUT  -  ONE MANEUVER RESULT RECORD PER MANEUVER.     *
014400********************************************************************
014500 FD  MANEUVER-OUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD.
014800 01  MANEUVER-OUT-REC.
014900     COPY SPBMANRS.
015000 EJECT
015100********************************************************************
015200*    SUMMARY-OUT  -  ONE MISSION SUMMARY RECORD PER CASE.          *
015300********************************************************************
015400 FD  SUMMARY-OUT
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD.
015700 01  SUMMARY-OUT-REC.
015800     COPY SPBMSUMY.
015900 EJECT
016000********************************************************************
016100*    REPORT-OUT  -  132 COLUMN PRINT REPORT.                       *
016200********************************************************************
016300 FD  REPORT-OUT
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE OMITTED.
016600 01  REPORT-OUT-REC          PIC X(132).
016700 EJECT
016800 WORKING-STORAGE SECTION.
016900 01  FILLER PIC X(32) VALUE 'SPBBUDGT WORKING STORAGE BEGINS'.
016920*                                                        RQ-4660
016940*    STANDALONE 77-LEVEL - COUNTS BISECTION TRACE LINES WRITTEN    *
016950*    WHEN THE UPSI-0 SWITCH IS ON.  NOT PART OF ANY GROUP.         *
016960 77  WS-TRACE-ITER-CNT         PIC S9(05) COMP VALUE +0.
017000********************************************************************
017100*                     READ ONLY CONSTANTS                          *
017200********************************************************************
017300 01  READ-ONLY-WORK-AREA.
017400     05  WS-G0                  PIC 9V9(5)   COMP-3 VALUE 9.80665.
017500     05  WS-TOLERANCE           PIC 9V9(6)   COMP-3 VALUE .001000.
017600     05  WS-EXP-EPSILON         PIC 9V9(9)   COMP-3
017700                                              VALUE .000000001.
017800     05  WS-MAX-ITER            PIC S9(3)    COMP   VALUE +100.
017900     05  WS-BISECT-CEILING      PIC 9(5)     COMP   VALUE +20000.
018000     05  WS-BISECT-HARD-LIMIT   PIC 9(9)V9(2) COMP-3
018100                                              VALUE 999999999.99.
018200     05  MSG01-IO-ERROR         PIC X(19)
018300                                VALUE 'I/O ERROR ON FILE -'.
018350     05  FILLER                 PIC X(04) VALUE SPACE.
018400 EJECT
018500********************************************************************
018600*                     SWITCHES  AREA                               *
018700********************************************************************
018800 01  SWITCHES-WORK-AREA.
018900     05  THR-EOF-SW             PIC X(01) VALUE 'N'.
019000         88  THR-EOF            VALUE 'Y'.
019100     05  LNC-EOF-SW             PIC X(01) VALUE 'N'.
019200         88  LNC-EOF            VALUE 'Y'.
019300     05  MSN-EOF-SW             PIC X(01) VALUE 'N'.
019400         88  MSN-EOF            VALUE 'Y'.
019500     05  WS-CONVERGED-SW        PIC X(01) VALUE 'N'.
019600         88  WS-CONVERGED       VALUE 'Y'.
019700     05  WS-CASE-VALID-SW       PIC X(01) VALUE 'Y'.
019800         88  WS-CASE-VALID      VALUE 'Y'.
019900         88  WS-CASE-INVALID    VALUE 'N'.
020000     05  WS-MASS-FEASIBLE-SW    PIC X(01) VALUE 'N'.
020100         88  WS-MASS-FEASIBLE   VALUE 'Y'.
020200     05  WS-TANK-OK-SW          PIC X(01) VALUE 'N'.
020300         88  WS-TANKS-OK        VALUE 'Y'.
020400     05  WS-BOUND-FOUND-SW      PIC X(01) VALUE 'N'.
020500         88  WS-BOUND-FOUND     VALUE 'Y'.
020550     05  FILLER                 PIC X(04) VALUE SPACE.
020600 EJECT
020700********************************************************************
020800*                     FILE STATUS BYTES                            *
020900********************************************************************
021000 01  FILE-STATUS-WORK-AREA.
021100     05  WS-THR-FILE-STATUS     PIC X(02).
021200         88  THR-IO-OK          VALUE '00'.
021300         88  THR-IO-EOF         VALUE '10'.
021400     05  WS-LNC-FILE-STATUS     PIC X(02).
021500         88  LNC-IO-OK          VALUE '00'.
021600         88  LNC-IO-EOF         VALUE '10'.
021700         88  LNC-IO-NOT-FOUND   VALUE '35'.
021800     05  WS-MSN-FILE-STATUS     PIC X(02).
021900         88  MSN-IO-OK          VALUE '00'.
022000         88  MSN-IO-EOF         VALUE '10'.
022100     05  WS-MNV-FILE-STATUS     PIC X(02).
022200         88  MNV-IO-OK          VALUE '00'.
022300     05  WS-SUM-FILE-STATUS     PIC X(02).
022400         88  SUM-IO-OK          VALUE '00'.
022500     05  WS-RPT-FILE-STATUS     PIC X(02).
022600         88  RPT-IO-OK          VALUE '00'.
022650     05  FILLER                 PIC X(04) VALUE SPACE.
022700 EJECT
023000********************************************************************
023100*            THRUSTER CATALOG TABLE (LOADED FROM THRIN)            *
023200********************************************************************
023300 01  THRUSTER-TABLE.
023400     05  THR-TABLE-ENTRY OCCURS 200 TIMES INDEXED BY THR-IDX.
023500         COPY SPBTHRCT.
023550     05  FILLER                 PIC X(04) VALUE SPACE.
023600 01  WS-THR-COUNTERS.
023700     05  WS-THR-COUNT           PIC S9(3) COMP-3 VALUE +0.
023800     05  WS-THR-REJECT-CNT      PIC S9(3) COMP-3 VALUE +0.
023900     05  WS-THR-FOUND-IDX       PIC S9(4) COMP   VALUE +0.
023950     05  FILLER                 PIC X(04) VALUE SPACE.
024000 EJECT
024100********************************************************************
024200*          LAUNCH-OPTION CATALOG TABLE (LOADED FROM LAUNCHIN       *
024300*          OR FROM THE SIX COMPILED PRESETS BELOW)                 *
024400********************************************************************
024500 01  LAUNCH-OPT-TABLE.
024600     05  LO-TABLE-ENTRY OCCURS 50 TIMES INDEXED BY LO-IDX.
024700         COPY SPBLNCHT.
024750     05  FILLER                 PIC X(04) VALUE SPACE.
024800 01  WS-LO-COUNTERS.
024900     05  WS-LO-COUNT            PIC S9(3) COMP-3 VALUE +0.
025000     05  WS-LO-FOUND-IDX        PIC S9(4) COMP   VALUE +0.
025050     05  FILLER                 PIC X(04) VALUE SPACE.
025100 EJECT
025200********************************************************************
025300*    COMPILED-IN DEFAULT THRUSTER CATALOG (USED WHEN THRIN IS      *
025400*    EMPTY). LAID OUT AS TWO 01-LEVEL GROUPS, THEN VIEWED AS A     *
025500*    TWO-ENTRY TABLE VIA REDEFINES - THE HOUSE'S USUAL WAY OF      *
025600*    HARD-CODING A SMALL CANNED TABLE WITHOUT A LOAD MODULE.       *
025700********************************************************************
025800 01  WS-THR-DEFAULTS.
025900     05  WS-THR-DFLT-1.
026000         10  FILLER PIC X(08)      VALUE 'REA22N  '.
026100         10  FILLER PIC X(30)      VALUE 'REA 22N (MONO)'.
026200         10  FILLER PIC X(01)      VALUE 'M'.
026300         10  FILLER PIC 9(04)V9(02) VALUE 220.00.
026400         10  FILLER PIC 9(02)V9(04) VALUE 0.
026500         10  FILLER PIC X(01)      VALUE 'N'.
026600         10  FILLER PIC X(04)      VALUE SPACE.
026700     05  WS-THR-DFLT-2.
026800         10  FILLER PIC X(08)      VALUE 'LAE490N '.
026900         10  FILLER PIC X(30)      VALUE 'LAE 490N (BIPROP)'.
027000         10  FILLER PIC X(01)      VALUE 'B'.
027100         10  FILLER PIC 9(04)V9(02) VALUE 320.00.
027200         10  FILLER PIC 9(02)V9(04) VALUE 0.8000.
027300         10  FILLER PIC X(01)      VALUE 'N'.
027400         10  FILLER PIC X(04)      VALUE SPACE.
027500 01  WS-THR-DFLT-TABLE REDEFINES WS-THR-DEFAULTS.
027600     05  WS-THR-DFLT-ENTRY OCCURS 2 TIMES INDEXED BY WS-THR-DFLT-IDX.
027700         COPY SPBTHRCT.
027800 EJECT
027900********************************************************************
028000*    COMPILED-IN LAUNCH-OPTION PRESETS (SIX ENTRIES, RQ-4401).     *
028100*    SAME CANNED-TABLE-VIA-REDEFINES TECHNIQUE AS ABOVE.            *
028200********************************************************************
028300 01  WS-LO-DEFAULTS.
028400     05  WS-LO-DFLT-1.
028500         10  FILLER PIC X(20) VALUE 'FALCON9-GTO-3500'.
028600         10  FILLER PIC X(30) VALUE 'FALCON 9 GTO 3500KG XFER'.
028700         10  FILLER PIC X(20) VALUE 'FALCON 9'.
028800         10  FILLER PIC 9(06)V9(02) VALUE 3500.00.
028900         10  FILLER PIC 9(05)V9(02) VALUE 1800.00.
029000         10  FILLER PIC X(40) VALUE 'COMPILED DEFAULT - GTO INJECTION'.
029100         10  FILLER PIC X(05) VALUE SPACE.
029200     05  WS-LO-DFLT-2.
029300         10  FILLER PIC X(20) VALUE 'FALCON9-GTO-5500'.
029400         10  FILLER PIC X(30) VALUE 'FALCON 9 GTO 5500KG XFER'.
029500         10  FILLER PIC X(20) VALUE 'FALCON 9'.
029600         10  FILLER PIC 9(06)V9(02) VALUE 5500.00.
029700         10  FILLER PIC 9(05)V9(02) VALUE 1500.00.
029800         10  FILLER PIC X(40) VALUE 'COMPILED DEFAULT - GTO INJECTION'.
029900         10  FILLER PIC X(05) VALUE SPACE.
030000     05  WS-LO-DFLT-3.
030100         10  FILLER PIC X(20) VALUE 'H2A-GTO'.
030200         10  FILLER PIC X(30) VALUE 'H-IIA GTO XFER'.
030300         10  FILLER PIC X(20) VALUE 'H-IIA'.
030400         10  FILLER PIC 9(06)V9(02) VALUE 4100.00.
030500         10  FILLER PIC 9(05)V9(02) VALUE 1800.00.
030600         10  FILLER PIC X(40) VALUE 'COMPILED DEFAULT - GTO INJECTION'.
030700         10  FILLER PIC X(05) VALUE SPACE.
030800     05  WS-LO-DFLT-4.
030900         10  FILLER PIC X(20) VALUE 'H3-GTO'.
031000         10  FILLER PIC X(30) VALUE 'H3 GTO XFER'.
031100         10  FILLER PIC X(20) VALUE 'H3'.
031200         10  FILLER PIC 9(06)V9(02) VALUE 6500.00.
031300         10  FILLER PIC 9(05)V9(02) VALUE 1500.00.
031400         10  FILLER PIC X(40) VALUE 'COMPILED DEFAULT - GTO INJECTION'.
031500         10  FILLER PIC X(05) VALUE SPACE.
031600     05  WS-LO-DFLT-5.
031700         10  FILLER PIC X(20) VALUE 'ARIANE6-GTO-62'.
031800         10  FILLER PIC X(30) VALUE 'ARIANE 6-62 GTO XFER'.
031900         10  FILLER PIC X(20) VALUE 'ARIANE 6'.
032000         10  FILLER PIC 9(06)V9(02) VALUE 4500.00.
032100         10  FILLER PIC 9(05)V9(02) VALUE 1800.00.
032200         10  FILLER PIC X(40) VALUE 'COMPILED DEFAULT - GTO INJECTION'.
032300         10  FILLER PIC X(05) VALUE SPACE.
032400     05  WS-LO-DFLT-6.
032500         10  FILLER PIC X(20) VALUE 'ARIANE6-GTO-64'.
032600         10  FILLER PIC X(30) VALUE 'ARIANE 6-64 GTO XFER'.
032700         10  FILLER PIC X(20) VALUE 'ARIANE 6'.
032800         10  FILLER PIC 9(06)V9(02) VALUE 11500.00.
032900         10  FILLER PIC 9(05)V9(02) VALUE 1500.00.
033000         10  FILLER PIC X(40) VALUE 'COMPILED DEFAULT - GTO INJECTION'.
033100         10  FILLER PIC X(05) VALUE SPACE.
033200 01  WS-LO-DFLT-TABLE REDEFINES WS-LO-DEFAULTS.
033300     05  WS-LO-DFLT-ENTRY OCCURS 6 TIMES INDEXED BY WS-LO-DFLT-IDX.
033400         COPY SPBLNCHT.
033500 EJECT
033600********************************************************************
033700*         CURRENT MISSION CASE - HEADER AND MANEUVER TABLE         *
033800********************************************************************
033900 01  WS-CASE-HDR.
034000     COPY SPBMCASH.
034100 01  WS-MANEUVER-TABLE.
034200     05  WS-MNVR-ENTRY OCCURS 500 TIMES INDEXED BY MV-IDX.
034300         COPY SPBMANVD.
034350     05  FILLER                PIC X(04) VALUE SPACE.
034400 01  WS-MNVR-RESULT-TABLE.
034500     05  WS-MNVR-RESULT-ENTRY OCCURS 500 TIMES INDEXED BY MR-IDX.
034600         COPY SPBMANRS.
034650     05  FILLER                PIC X(04) VALUE SPACE.
034700 01  WS-CASE-COUNTERS.
034800     05  WS-MANEUVER-COUNT     PIC S9(3) COMP-3 VALUE +0.
034900     05  WS-LOOKAHEAD-CASE-ID  PIC X(08) VALUE SPACE.
035000     05  WS-LOOKAHEAD-VALID-SW PIC X(01) VALUE 'N'.
035100         88  WS-LOOKAHEAD-VALID VALUE 'Y'.
035150     05  FILLER                PIC X(04) VALUE SPACE.
035200 EJECT
035300********************************************************************
035400*                  BISECTION SOLVER WORK AREA                      *
035500********************************************************************
035600 01  SOLVER-WORK-AREA.
035700     05  WS-DRY-MASS           PIC S9(7)V9(6) COMP-3.
035800     05  WS-LOW                PIC S9(9)V9(6) COMP-3.
035900     05  WS-HIGH               PIC S9(9)V9(6) COMP-3.
036000     05  WS-MID                PIC S9(9)V9(6) COMP-3.
036100     05  WS-F-OF-M             PIC S9(9)V9(6) COMP-3.
036200     05  WS-REQUIRED-PROP      PIC S9(9)V9(6) COMP-3.
036300     05  WS-ITER-CTR           PIC S9(4) COMP.
036400     05  WS-TOTAL-CASE-DV      PIC S9(9)V9(2) COMP-3.
036500     05  WS-CANDIDATE-M0       PIC S9(9)V9(6) COMP-3.
036600     05  WS-SOLVED-M0          PIC S9(9)V9(6) COMP-3.
036700     05  WS-CASE-TOTAL-PROP    PIC S9(9)V9(6) COMP-3.
036750     05  FILLER                PIC X(04) VALUE SPACE.
036800 EJECT
036900********************************************************************
037000*      SEQUENTIAL DEPLETION / PER-MANEUVER ENGINE WORK AREA        *
037100********************************************************************
037200 01  ENGINE-WORK-AREA.
037300     05  WS-MASS-BEFORE        PIC S9(9)V9(6) COMP-3.
037400     05  WS-MASS-AFTER         PIC S9(9)V9(6) COMP-3.
037500     05  WS-MNVR-DV            PIC S9(9)V9(2) COMP-3.
037600     05  WS-EFF-ISP            PIC S9(4)V9(6) COMP-3.
037700     05  WS-MASS-RATIO         PIC S9(5)V9(6) COMP-3.
037800     05  WS-MNVR-PROP          PIC S9(9)V9(6) COMP-3.
037900     05  WS-MNVR-OX            PIC S9(9)V9(6) COMP-3.
038000     05  WS-MNVR-FUEL          PIC S9(9)V9(6) COMP-3.
038100     05  WS-MNVR-XENON         PIC S9(9)V9(6) COMP-3.
038150     05  FILLER                PIC X(04) VALUE SPACE.
038200 EJECT
038300********************************************************************
038400*                EXP-BY-SERIES WORK AREA (RULE 1)                  *
038500*    NO INTRINSIC FUNCTION IS USED.  THE ARGUMENT IS HALVED UNTIL  *
038600*    IT IS AT MOST 1, A MACLAURIN SERIES IS SUMMED FOR THE SMALL   *
038700*    ARGUMENT, AND THE RESULT IS SQUARED BACK UP THE SAME NUMBER   *
038800*    OF TIMES (REPEATED-SQUARING RANGE REDUCTION).                 *
038900********************************************************************
039000 01  EXP-SERIES-WORK-AREA.
039100     05  WS-EXP-ARG            PIC S9(5)V9(6) COMP-3.
039200     05  WS-EXP-SMALL-X        PIC S9(5)V9(9) COMP-3.
039300     05  WS-EXP-K              PIC S9(4) COMP VALUE +0.
039400     05  WS-EXP-J              PIC S9(4) COMP VALUE +0.
039500     05  WS-EXP-N              PIC S9(4) COMP VALUE +0.
039600     05  WS-EXP-TERM           PIC S9(5)V9(9) COMP-3.
039700     05  WS-EXP-SUM            PIC S9(5)V9(9) COMP-3.
039800     05  WS-EXP-RESULT         PIC S9(9)V9(6) COMP-3.
039850     05  FILLER                PIC X(04) VALUE SPACE.
039900 EJECT
040000********************************************************************
040100*                TANK / FEASIBILITY WORK AREA                      *
040200********************************************************************
040300 01  TANK-WORK-AREA.
040400     05  WS-HYDRAZINE-TOT      PIC S9(7)V9(3) COMP-3 VALUE +0.
040500     05  WS-OXIDIZER-TOT       PIC S9(7)V9(3) COMP-3 VALUE +0.
040600     05  WS-XENON-TOT          PIC S9(7)V9(3) COMP-3 VALUE +0.
040700     05  WS-MASS-MARGIN        PIC S9(7)V9(3) COMP-3.
040800     05  WS-TANK-VIOL          PIC X(24) VALUE SPACE.
040900     05  WS-CASE-STATUS        PIC X(02) VALUE SPACE.
041000     05  WS-CASE-FEASIBLE-SW   PIC X(01) VALUE 'N'.
041100         88  WS-CASE-FEASIBLE  VALUE 'Y'.
041150     05  FILLER                PIC X(04) VALUE SPACE.
041200 EJECT
041300********************************************************************
041400*                    RUN CONTROL TOTALS                            *
041500********************************************************************
041600 01  WS-RUN-TOTALS.
041700     05  WS-CASES-READ         PIC S9(7) COMP-3 VALUE +0.
041800     05  WS-CASES-COMPUTED     PIC S9(7) COMP-3 VALUE +0.
041900     05  WS-CASES-ERROR        PIC S9(7) COMP-3 VALUE +0.
042000     05  WS-CASES-FEASIBLE     PIC S9(7) COMP-3 VALUE +0.
042100     05  WS-GRAND-TOTAL-PROP   PIC S9(9)V9(3) COMP-3 VALUE +0.
042150     05  FILLER                PIC X(04) VALUE SPACE.
042200 EJECT
042300********************************************************************
042400*            CURRENT DATE (FOR THE REPORT HEADING)                 *
042500********************************************************************
042600 01  WS-CURR-DATE.
042700     05  WS-CURR-YY            PIC 9(02).
042800     05  WS-CURR-MM            PIC 9(02).
042900     05  WS-CURR-DD            PIC 9(02).
042950     05  FILLER                PIC X(02) VALUE SPACE.
042960*                                                        RQ-4660
042970*    ALPHANUMERIC VIEW OF THE RAW ACCEPT-FROM-DATE BYTES, FOR THE   *
042980*    UPSI-0 TRACE DISPLAY IN 0100-INITIALIZATION - LETS OPERATIONS  *
042990*    CONFIRM THE UNEDITED SYSTEM DATE WITHOUT A RECOMPILE.          *
043000 01  WS-CURR-DATE-ALPHA REDEFINES WS-CURR-DATE.
043010     05  WS-CURR-DATE-X        PIC X(06).
043020     05  FILLER                PIC X(02).
043030 01  WS-CURR-DATE-CENTURY.
043100     05  WS-CURR-CC            PIC 9(02) VALUE 19.
043200     05  WS-CURR-YY-2          PIC 9(02).
043300     05  WS-CURR-MM-2          PIC 9(02).
043400     05  WS-CURR-DD-2          PIC 9(02).
043450     05  FILLER                PIC X(02) VALUE SPACE.
043500 EJECT
043600********************************************************************
043700*                    REPORT PRINT LINES                            *
043800*    DECLARED HERE DIRECTLY (NOT AS A COPY MEMBER) - THIS SHOP     *
043900*    ONLY COPIES SHARED SEGMENT LAYOUTS, NOT PROGRAM-LOCAL PRINT   *
044000*    LINES.                                                        *
044100********************************************************************
044200 01  RP-HEADING-LINE.
044300     05  FILLER              PIC X(01) VALUE SPACE.
044400     05  FILLER              PIC X(15) VALUE 'MISSION CASE - '.
044500     05  RP-H-CASE-ID        PIC X(08).
044600     05  FILLER              PIC X(04) VALUE SPACE.
044700     05  FILLER              PIC X(15) VALUE 'LAUNCH OPTION -'.
044800     05  RP-H-LO-NAME        PIC X(30).
044900     05  FILLER              PIC X(04) VALUE SPACE.
045000     05  FILLER              PIC X(11) VALUE 'DRY MASS - '.
045100     05  RP-H-DRY-MASS       PIC ZZ,ZZ9.99.
045200     05  FILLER              PIC X(35) VALUE SPACE.
045300 01  RP-COLUMN-LINE.
045400     05  FILLER              PIC X(01) VALUE SPACE.
045500     05  FILLER              PIC X(20) VALUE 'MANEUVER'.
045600     05  FILLER              PIC X(12) VALUE 'TYPE'.
045700     05  FILLER              PIC X(11) VALUE 'TOTAL DV'.
045800     05  FILLER              PIC X(13) VALUE 'PROP KG'.
045900     05  FILLER              PIC X(13) VALUE 'OX KG'.
046000     05  FILLER              PIC X(13) VALUE 'FUEL KG'.
046100     05  FILLER              PIC X(13) VALUE 'XENON KG'.
046200     05  FILLER              PIC X(13) VALUE 'MASS AFTER'.
046300     05  FILLER              PIC X(23) VALUE SPACE.
046400 01  RP-DETAIL-LINE.
046500     05  FILLER              PIC X(01) VALUE SPACE.
046600     05  RP-D-NAME           PIC X(20).
046700     05  RP-D-TYPE           PIC X(12).
046800     05  RP-D-TOTAL-DV       PIC ZZZ,ZZ9.99.
046900     05  FILLER              PIC X(01) VALUE SPACE.
047000     05  RP-D-PROP           PIC ZZZ,ZZ9.999.
047100     05  FILLER              PIC X(01) VALUE SPACE.
047200     05  RP-D-OX             PIC ZZZ,ZZ9.999.
047300     05  FILLER              PIC X(01) VALUE SPACE.
047400     05  RP-D-FUEL           PIC ZZZ,ZZ9.999.
047500     05  FILLER              PIC X(01) VALUE SPACE.
047600     05  RP-D-XENON          PIC ZZZ,ZZ9.999.
047700     05  FILLER              PIC X(01) VALUE SPACE.
047800     05  RP-D-MASS-AFTER     PIC ZZZ,ZZ9.999.
047900     05  FILLER              PIC X(15) VALUE SPACE.
048000 01  RP-TOTAL-LINE-1.
048100     05  FILLER              PIC X(01) VALUE SPACE.
048200     05  FILLER              PIC X(20) VALUE 'WET MASS'.
048300     05  RP-T-WET-MASS       PIC ZZZ,ZZ9.999.
048400     05  FILLER              PIC X(05) VALUE SPACE.
048500     05  FILLER              PIC X(16) VALUE 'TOTAL PROP'.
048600     05  RP-T-TOTAL-PROP     PIC ZZZ,ZZ9.999.
048700     05  FILLER              PIC X(05) VALUE SPACE.
048800     05  FILLER              PIC X(13) VALUE 'TOTAL DV'.
048900     05  RP-T-TOTAL-DV       PIC ZZZ,ZZ9.99.
049000     05  FILLER              PIC X(05) VALUE SPACE.
049100     05  FILLER              PIC X(14) VALUE 'MASS MARGIN'.
049200     05  RP-T-MASS-MARGIN    PIC -ZZZ,ZZ9.999.
049300     05  FILLER              PIC X(06) VALUE SPACE.
049400 01  RP-TOTAL-LINE-2.
049500     05  FILLER              PIC X(01) VALUE SPACE.
049600     05  FILLER              PIC X(12) VALUE 'HYDRAZINE'.
049700     05  RP-T-HYDRAZINE      PIC ZZZ,ZZ9.999.
049800     05  FILLER              PIC X(02) VALUE '/ '.
049900     05  RP-T-HYD-CAP        PIC ZZZ,ZZ9.99.
050000     05  FILLER              PIC X(04) VALUE SPACE.
050100     05  FILLER              PIC X(11) VALUE 'OXIDIZER'.
050200     05  RP-T-OXIDIZER       PIC ZZZ,ZZ9.999.
050300     05  FILLER              PIC X(02) VALUE '/ '.
050400     05  RP-T-OX-CAP         PIC ZZZ,ZZ9.99.
050500     05  FILLER              PIC X(04) VALUE SPACE.
050600     05  FILLER              PIC X(08) VALUE 'XENON'.
050700     05  RP-T-XENON          PIC ZZZ,ZZ9.999.
050800     05  FILLER              PIC X(02) VALUE '/ '.
050900     05  RP-T-XE-CAP         PIC ZZZ,ZZ9.99.
051000     05  FILLER              PIC X(05) VALUE SPACE.
051100 01  RP-TOTAL-LINE-3.
051200     05  FILLER              PIC X(01) VALUE SPACE.
051300     05  FILLER              PIC X(12) VALUE 'FEASIBLE - '.
051400     05  RP-T-FEASIBLE       PIC X(03).
051500     05  FILLER              PIC X(04) VALUE SPACE.
051600     05  FILLER              PIC X(17) VALUE 'VIOLATED TANKS - '.
051700     05  RP-T-VIOLATED       PIC X(24).
051800     05  FILLER              PIC X(04) VALUE SPACE.
051900     05  FILLER              PIC X(12) VALUE 'ITERATIONS -'.
052000     05  RP-T-ITER           PIC ZZ9.
052100     05  FILLER              PIC X(53) VALUE SPACE.
052200 01  RP-STATUS-LINE.
052300     05  FILLER              PIC X(01) VALUE SPACE.
052400     05  FILLER              PIC X(20) VALUE 'CASE STATUS - '.
052500     05  RP-S-STATUS         PIC X(02).
052600     05  FILLER              PIC X(01) VALUE SPACE.
052700     05  RP-S-STATUS-TEXT    PIC X(40).
052800     05  FILLER              PIC X(68) VALUE SPACE.
052900 01  RP-TRAILER-LINE-1.
053000     05  FILLER              PIC X(01) VALUE SPACE.
053100     05  FILLER              PIC X(20) VALUE 'RUN TOTALS'.
053120     05  FILLER              PIC X(10) VALUE 'RUN DATE -'.
053140     05  RP-TR-RUN-CC        PIC 9(02).
053150     05  RP-TR-RUN-YY        PIC 9(02).
053160     05  FILLER              PIC X(01) VALUE '-'.
053170     05  RP-TR-RUN-MM        PIC 9(02).
053180     05  FILLER              PIC X(01) VALUE '-'.
053190     05  RP-TR-RUN-DD        PIC 9(02).
053200     05  FILLER              PIC X(94) VALUE SPACE.
053300 01  RP-TRAILER-LINE-2.
053400     05  FILLER              PIC X(01) VALUE SPACE.
053500     05  FILLER              PIC X(14) VALUE 'CASES READ -'.
053600     05  RP-TR-READ          PIC ZZZ,ZZ9.
053700     05  FILLER              PIC X(04) VALUE SPACE.
053800     05  FILLER              PIC X(18) VALUE 'CASES COMPUTED -'.
053900     05  RP-TR-COMPUTED      PIC ZZZ,ZZ9.
054000     05  FILLER              PIC X(04) VALUE SPACE.
054100     05  FILLER              PIC X(14) VALUE 'IN ERROR -'.
054200     05  RP-TR-ERROR         PIC ZZZ,ZZ9.
054300     05  FILLER              PIC X(04) VALUE SPACE.
054400     05  FILLER              PIC X(14) VALUE 'FEASIBLE -'.
054500     05  RP-TR-FEASIBLE      PIC ZZZ,ZZ9.
054520     05  FILLER              PIC X(04) VALUE SPACE.
054540     05  FILLER              PIC X(15) VALUE 'THR REJECTS -'.
054560     05  RP-TR-THR-REJECT    PIC ZZ9.
054580     05  FILLER              PIC X(14) VALUE SPACE.
054700 01  RP-TRAILER-LINE-3.
054800     05  FILLER              PIC X(01) VALUE SPACE.
054900     05  FILLER              PIC X(28) VALUE 'GRAND TOTAL PROPELLANT KG -'.
055000     05  RP-TR-GRAND-PROP    PIC ZZZ,ZZZ,ZZ9.999.
055100     05  FILLER              PIC X(87) VALUE SPACE.
055200 01  FILLER PIC X(32) VALUE 'SPBBUDGT WORKING STORAGE ENDS  '.
055300 EJECT
055400 LINKAGE SECTION.
055500 EJECT
055600 PROCEDURE DIVISION.
055700********************************************************************
055800*                        MAINLINE LOGIC                            *
055900********************************************************************
056000 0000-MAINLINE.
056100     PERFORM 0100-INITIALIZATION
056200         THRU 0199-INITIALIZATION-EXIT.
056300     PERFORM 2000-READ-MISSION-CASE
056400         THRU 2099-READ-MISSION-CASE-EXIT.
056500     PERFORM 8000-PROCESS-ONE-CASE
056600         THRU 8099-PROCESS-ONE-CASE-EXIT
056700         UNTIL MSN-EOF.
056800     PERFORM 0900-CLOSE-FILES
056900         THRU 0999-CLOSE-FILES-EXIT.
057000     PERFORM 7000-PRINT-RUN-TRAILER
057100         THRU 7099-PRINT-RUN-TRAILER-EXIT.
057200     CLOSE REPORT-OUT.
057300     GOBACK.
057400 EJECT
057500********************************************************************
057600*                       INITIALIZATION                             *
057700********************************************************************
057800 0100-INITIALIZATION.
057900     INITIALIZE WS-RUN-TOTALS.
058100     ACCEPT WS-CURR-DATE FROM DATE.
058150*                                                        RQ-4599
058160     IF WS-CURR-YY < 50
058170         MOVE 20 TO WS-CURR-CC
058180     ELSE
058190         MOVE 19 TO WS-CURR-CC
058195     END-IF.
058200     MOVE WS-CURR-MM TO WS-CURR-MM-2.
058300     MOVE WS-CURR-DD TO WS-CURR-DD-2.
058400     MOVE WS-CURR-YY TO WS-CURR-YY-2.
058410*                                                        RQ-4660
058420     IF RUN-TRACE-ON
058430         DISPLAY 'TRACE - RAW ACCEPT DATE = ' WS-CURR-DATE-X
058440     END-IF.
058500     PERFORM 0200-OPEN-FILES
058600         THRU 0299-OPEN-FILES-EXIT.
058700     PERFORM 1000-LOAD-THRUSTER-CATALOG
058800         THRU 1099-LOAD-THRUSTER-CATALOG-EXIT.
058900     PERFORM 1200-LOAD-LAUNCH-CATALOG
059000         THRU 1299-LOAD-LAUNCH-CATALOG-EXIT.
059100 0199-INITIALIZATION-EXIT.
059200     EXIT.
059300 EJECT
059400********************************************************************
059500*                         OPEN ALL FILES                           *
059600********************************************************************
059700 0200-OPEN-FILES.
059800     OPEN INPUT  THRUSTER-FILE.
059900     IF NOT THR-IO-OK AND NOT THR-IO-EOF
060000         DISPLAY MSG01-IO-ERROR ' THRUSTER-FILE ' WS-THR-FILE-STATUS
060100         GO TO 9999-ABEND
060200     END-IF.
060300     OPEN INPUT  LAUNCH-FILE.
060400     IF NOT LNC-IO-OK AND NOT LNC-IO-EOF AND NOT LNC-IO-NOT-FOUND
060500         DISPLAY MSG01-IO-ERROR ' LAUNCH-FILE ' WS-LNC-FILE-STATUS
060600         GO TO 9999-ABEND
060700     END-IF.
060800     OPEN INPUT  MISSION-FILE.
060900     IF NOT MSN-IO-OK AND NOT MSN-IO-EOF
061000         DISPLAY MSG01-IO-ERROR ' MISSION-FILE ' WS-MSN-FILE-STATUS
061100         GO TO 9999-ABEND
061200     END-IF.
061300     OPEN OUTPUT MANEUVER-OUT.
061400     IF NOT MNV-IO-OK
061500         DISPLAY MSG01-IO-ERROR ' MANEUVER-OUT ' WS-MNV-FILE-STATUS
061600         GO TO 9999-ABEND
061700     END-IF.
061800     OPEN OUTPUT SUMMARY-OUT.
061900     IF NOT SUM-IO-OK
062000         DISPLAY MSG01-IO-ERROR ' SUMMARY-OUT ' WS-SUM-FILE-STATUS
062100         GO TO 9999-ABEND
062200     END-IF.
062300     OPEN OUTPUT REPORT-OUT.
062400     IF NOT RPT-IO-OK
062500         DISPLAY MSG01-IO-ERROR ' REPORT-OUT ' WS-RPT-FILE-STATUS
062600         GO TO 9999-ABEND
062700     END-IF.
062800 0299-OPEN-FILES-EXIT.
062900     EXIT.
063000 EJECT
063100********************************************************************
063200*    1000-LOAD-THRUSTER-CATALOG                                    *
063300*    STEP 1 OF THE BATCH FLOW - SEQUENTIAL READ, UNORDERED, LOAD   *
063400*    TO WORKING-STORAGE TABLE KEYED BY THR-ID.  VALIDATES EACH     *
063500*    RECORD (SEE 1100) AND LOADS THE DEFAULT CATALOG (SEE 1150)    *
063600*    IF THE FILE YIELDS NO ACCEPTED ENTRIES.                       *
063700********************************************************************
063800 1000-LOAD-THRUSTER-CATALOG.
063900     MOVE 0 TO WS-THR-COUNT WS-THR-REJECT-CNT.
064000     IF THR-IO-EOF
064100         GO TO 1090-CHECK-FOR-DEFAULTS
064200     END-IF.
064300 1010-LOAD-THRUSTER-LOOP.
064400     READ THRUSTER-FILE INTO THR-TABLE-ENTRY (WS-THR-COUNT + 1)
064500         AT END
064600             SET THR-EOF TO TRUE
064700             GO TO 1090-CHECK-FOR-DEFAULTS
064800     END-READ.
064900     PERFORM 1100-VALIDATE-THRUSTER
065000         THRU 1199-VALIDATE-THRUSTER-EXIT.
065100     IF THR-ACCEPTED OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
065200         ADD 1 TO WS-THR-COUNT
065300     ELSE
065400         ADD 1 TO WS-THR-REJECT-CNT
065500     END-IF.
065600     GO TO 1010-LOAD-THRUSTER-LOOP.
065700 1090-CHECK-FOR-DEFAULTS.
065800     IF WS-THR-COUNT = 0
065900         PERFORM 1150-LOAD-DEFAULT-THRUSTERS
066000             THRU 1159-LOAD-DEFAULT-THRUSTERS-EXIT
066100     END-IF.
066200 1099-LOAD-THRUSTER-CATALOG-EXIT.
066300     EXIT.
066400 EJECT
066500********************************************************************
066600*    1100-VALIDATE-THRUSTER  -  THRUSTER CATALOG VALIDATION RULES  *
066700*    NAME NON-BLANK, TYPE M/B/X, 0 < ISP <= 5000.  TYPE B REQUIRES *
066800*    0 < MIX RATIO <= 10; ANY OTHER TYPE HAS ITS MIX RATIO CLEARED *
066900*    TO ZERO (RQ-4477 - THE 03/89 FIX BELOW).                      *
067000********************************************************************
067100 1100-VALIDATE-THRUSTER.
067200     SET THR-ACCEPTED OF THR-TABLE-ENTRY (WS-THR-COUNT + 1) TO TRUE.
067300     IF THR-NAME OF THR-TABLE-ENTRY (WS-THR-COUNT + 1) = SPACE
067400         SET THR-REJECTED OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
067500             TO TRUE
067600     END-IF.
067700     IF NOT THR-TYPE-MONO OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
067800       AND NOT THR-TYPE-BIPROP OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
067900       AND NOT THR-TYPE-XENON OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
068000         SET THR-REJECTED OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
068100             TO TRUE
068200     END-IF.
068300     IF THR-ISP OF THR-TABLE-ENTRY (WS-THR-COUNT + 1) NOT > 0
068400       OR THR-ISP OF THR-TABLE-ENTRY (WS-THR-COUNT + 1) > 5000
068500         SET THR-REJECTED OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
068600             TO TRUE
068700     END-IF.
068800*                                                        RQ-4477
068900     IF THR-TYPE-BIPROP OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
069000         IF THR-MIX-RATIO OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
069100             NOT > 0
069200           OR THR-MIX-RATIO OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
069300             > 10
069400             SET THR-REJECTED OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
069500                 TO TRUE
069600         END-IF
069700     ELSE
069800         MOVE 0 TO THR-MIX-RATIO OF THR-TABLE-ENTRY (WS-THR-COUNT + 1)
069900     END-IF.
070000 1199-VALIDATE-THRUSTER-EXIT.
070100     EXIT.
070200 EJECT
070300********************************************************************
070400*    1150-LOAD-DEFAULT-THRUSTERS  -  DEFAULT CATALOG WHEN THRIN    *
070500*    YIELDS NO ACCEPTED ENTRIES (RQ-4512).                         *
070600********************************************************************
070700 1150-LOAD-DEFAULT-THRUSTERS.
070800     PERFORM 1155-LOAD-ONE-DFLT-THRUSTER
070850         THRU 1155-LOAD-ONE-DFLT-THRUSTER-EXIT
070900         VARYING WS-THR-DFLT-IDX FROM 1 BY 1
070950         UNTIL WS-THR-DFLT-IDX > 2.
071400 1159-LOAD-DEFAULT-THRUSTERS-EXIT.
071500     EXIT.
071550 EJECT
071560 1155-LOAD-ONE-DFLT-THRUSTER.
071570     ADD 1 TO WS-THR-COUNT.
071580     MOVE WS-THR-DFLT-ENTRY (WS-THR-DFLT-IDX)
071590         TO THR-TABLE-ENTRY (WS-THR-COUNT).
071595 1155-LOAD-ONE-DFLT-THRUSTER-EXIT.
071597     EXIT.
071600 EJECT
071700********************************************************************
071800*    1200-LOAD-LAUNCH-CATALOG  -  STEP 2 OF THE BATCH FLOW.        *
071900********************************************************************
072000 1200-LOAD-LAUNCH-CATALOG.
072100     MOVE 0 TO WS-LO-COUNT.
072200     IF LNC-IO-EOF OR LNC-IO-NOT-FOUND
072300         GO TO 1250-LOAD-DEFAULT-LAUNCH-OPTS
072400     END-IF.
072500 1210-LOAD-LAUNCH-LOOP.
072600     READ LAUNCH-FILE INTO LO-TABLE-ENTRY (WS-LO-COUNT + 1)
072700         AT END
072800             SET LNC-EOF TO TRUE
072900             GO TO 1290-CHECK-LNC-DEFAULTS
073000     END-READ.
073100     ADD 1 TO WS-LO-COUNT.
073200     GO TO 1210-LOAD-LAUNCH-LOOP.
073300 1290-CHECK-LNC-DEFAULTS.
073400     IF WS-LO-COUNT = 0
073500         GO TO 1250-LOAD-DEFAULT-LAUNCH-OPTS
073600     END-IF.
073700     GO TO 1299-LOAD-LAUNCH-CATALOG-EXIT.
073800 1250-LOAD-DEFAULT-LAUNCH-OPTS.
073900     PERFORM 1255-LOAD-ONE-DFLT-LNCH-OPT
073950         THRU 1255-LOAD-ONE-DFLT-LNCH-OPT-EXIT
074000         VARYING WS-LO-DFLT-IDX FROM 1 BY 1
074050         UNTIL WS-LO-DFLT-IDX > 6.
074500 1299-LOAD-LAUNCH-CATALOG-EXIT.
074600     EXIT.
074650 EJECT
074660 1255-LOAD-ONE-DFLT-LNCH-OPT.
074670     ADD 1 TO WS-LO-COUNT.
074680     MOVE WS-LO-DFLT-ENTRY (WS-LO-DFLT-IDX)
074690         TO LO-TABLE-ENTRY (WS-LO-COUNT).
074695 1255-LOAD-ONE-DFLT-LNCH-OPT-EXIT.
074697     EXIT.
074700 EJECT
074800********************************************************************
074900*    2000-READ-MISSION-CASE  -  STEP 3.  READS THE HEADER, THEN    *
075000*    ITS MC-MANEUVER-CNT DETAIL RECORDS INTO WS-MANEUVER-TABLE.    *
075100********************************************************************
075200 2000-READ-MISSION-CASE.
075300     READ MISSION-FILE INTO WS-CASE-HDR
075400         AT END
075500             SET MSN-EOF TO TRUE
075600             GO TO 2099-READ-MISSION-CASE-EXIT
075700     END-READ.
075800     ADD 1 TO WS-CASES-READ.
075900     MOVE MC-MANEUVER-CNT OF WS-CASE-HDR TO WS-MANEUVER-COUNT.
076000     PERFORM 2010-READ-MANEUVER-DETAILS
076100         THRU 2019-READ-MANEUVER-DETAILS-EXIT
076200         VARYING MV-IDX FROM 1 BY 1
076300         UNTIL MV-IDX > WS-MANEUVER-COUNT.
076400 2099-READ-MISSION-CASE-EXIT.
076500     EXIT.
076600 EJECT
076700 2010-READ-MANEUVER-DETAILS.
076800     READ MISSION-FILE INTO WS-MNVR-ENTRY (MV-IDX)
076900         AT END
077000             DISPLAY 'MISSION-FILE SHORT ON DETAILS FOR CASE '
077100                 MC-CASE-ID OF WS-CASE-HDR
077200             GO TO 9999-ABEND
077300     END-READ.
077400 2019-READ-MANEUVER-DETAILS-EXIT.
077500     EXIT.
077600 EJECT
077700********************************************************************
077800*    8000-PROCESS-ONE-CASE  -  DRIVES ONE MISSION CASE THROUGH     *
077900*    VALIDATION, RESOLUTION, THE SOLVER, TANK CHECKING, OUTPUT     *
078000*    WRITES AND THE PRINTED REPORT, THEN READS THE NEXT CASE.      *
078100********************************************************************
078200 8000-PROCESS-ONE-CASE.
078300     PERFORM 2100-EDIT-MISSION-CASE
078400         THRU 2199-EDIT-MISSION-CASE-EXIT.
078410     IF WS-CASE-VALID
078420         PERFORM 2200-RESOLVE-MANEUVERS
078430             THRU 2299-RESOLVE-MANEUVERS-EXIT
078440     END-IF.
078500     IF WS-CASE-VALID
078600         PERFORM 3000-SOLVE-WET-MASS
078900             THRU 3099-SOLVE-WET-MASS-EXIT
079000         PERFORM 4000-ACCUMULATE-TANKS
079100             THRU 4099-ACCUMULATE-TANKS-EXIT
079200         PERFORM 4100-CHECK-FEASIBILITY
079300             THRU 4199-CHECK-FEASIBILITY-EXIT
079400         ADD 1 TO WS-CASES-COMPUTED
079500         ADD WS-CASE-TOTAL-PROP TO WS-GRAND-TOTAL-PROP
079600     ELSE
079700         ADD 1 TO WS-CASES-ERROR
079800     END-IF.
079900     PERFORM 5000-WRITE-CASE-RESULTS
080000         THRU 5099-WRITE-CASE-RESULTS-EXIT.
080100     PERFORM 6000-PRINT-CASE
080200         THRU 6099-PRINT-CASE-EXIT.
080300     PERFORM 2000-READ-MISSION-CASE
080400         THRU 2099-READ-MISSION-CASE-EXIT.
080500 8099-PROCESS-ONE-CASE-EXIT.
080600     EXIT.
080700 EJECT
080800********************************************************************
080900*    2100-EDIT-MISSION-CASE  -  STEP 4.  LAUNCH OPTION MUST        *
081000*    EXIST (E1), EVERY MANEUVER'S THRUSTER MUST EXIST (E2), DRY    *
081100*    MASS MUST BE POSITIVE AND AT LEAST ONE MANEUVER MUST BE       *
081200*    PRESENT (E3).  A ZERO EFFECTIVE ISP ON A MANEUVER WITH        *
081210*    NONZERO DELTA-V IS ALSO AN E3, CAUGHT LATER IN 2210 ONCE THE   *
081220*    EFFECTIVE ISP IS RESOLVED (RQ-4650).                          *
081300********************************************************************
081400 2100-EDIT-MISSION-CASE.
081500     SET WS-CASE-VALID TO TRUE.
081600     MOVE SPACE TO WS-CASE-STATUS.
081700     SET WS-LO-FOUND-IDX TO 0.
081800     PERFORM 2105-CHECK-ONE-LAUNCH-OPT
081820         THRU 2105-CHECK-ONE-LAUNCH-OPT-EXIT
081840         VARYING LO-IDX FROM 1 BY 1 UNTIL LO-IDX > WS-LO-COUNT.
082400     IF WS-LO-FOUND-IDX = 0
082500         SET WS-CASE-INVALID TO TRUE
082600         MOVE 'E1' TO WS-CASE-STATUS
082700         GO TO 2199-EDIT-MISSION-CASE-EXIT
082800     END-IF.
082900     PERFORM 2110-EDIT-THRUSTERS-EXIST
083000         THRU 2119-EDIT-THRUSTERS-EXIST-EXIT.
083100     IF WS-CASE-INVALID
083200         MOVE 'E2' TO WS-CASE-STATUS
083300         GO TO 2199-EDIT-MISSION-CASE-EXIT
083400     END-IF.
083500     IF MC-DRY-MASS OF WS-CASE-HDR NOT > 0
083600       OR WS-MANEUVER-COUNT = 0
083700         SET WS-CASE-INVALID TO TRUE
083800         MOVE 'E3' TO WS-CASE-STATUS
083900     END-IF.
084000 2199-EDIT-MISSION-CASE-EXIT.
084100     EXIT.
084150 EJECT
084160 2105-CHECK-ONE-LAUNCH-OPT.
084170     IF LO-ID OF LO-TABLE-ENTRY (LO-IDX)
084180         = MC-LAUNCH-OPT-ID OF WS-CASE-HDR
084190         SET WS-LO-FOUND-IDX TO LO-IDX
084195     END-IF.
084197 2105-CHECK-ONE-LAUNCH-OPT-EXIT.
084198     EXIT.
084200 EJECT
084300 2110-EDIT-THRUSTERS-EXIST.
084400     PERFORM 2115-EDIT-ONE-MNVR-THRUSTER
084450         THRU 2115-EDIT-ONE-MNVR-THRUSTER-EXIT
084500         VARYING MV-IDX FROM 1 BY 1
084550         UNTIL MV-IDX > WS-MANEUVER-COUNT.
085800 2119-EDIT-THRUSTERS-EXIST-EXIT.
085900     EXIT.
085920 EJECT
085930 2115-EDIT-ONE-MNVR-THRUSTER.
085940     SET WS-THR-FOUND-IDX TO 0.
085950     PERFORM 2117-FIND-THRUSTER-FOR-EDIT
085960         THRU 2117-FIND-THRUSTER-FOR-EDIT-EXIT
085970         VARYING THR-IDX FROM 1 BY 1 UNTIL THR-IDX > WS-THR-COUNT.
085980     IF WS-THR-FOUND-IDX = 0
085990         SET WS-CASE-INVALID TO TRUE
086000     END-IF.
086010 2115-EDIT-ONE-MNVR-THRUSTER-EXIT.
086020     EXIT.
086030 EJECT
086040 2117-FIND-THRUSTER-FOR-EDIT.
086050     IF THR-ID OF THR-TABLE-ENTRY (THR-IDX)
086060         = MV-THRUSTER-ID OF WS-MNVR-ENTRY (MV-IDX)
086070         SET WS-THR-FOUND-IDX TO THR-IDX
086080     END-IF.
086090 2117-FIND-THRUSTER-FOR-EDIT-EXIT.
086095     EXIT.
086098 EJECT
086100********************************************************************
086200*    2200-RESOLVE-MANEUVERS  -  STEP 5.  EFFECTIVE ISP = CATALOG   *
086300*    ISP TIMES EFFICIENCY; BIPROP/XENON FLAGS AND MIXTURE RATIO    *
086400*    COME FROM THE CATALOG ENTRY FOR THE MANEUVER'S THRUSTER.      *
086500********************************************************************
086600 2200-RESOLVE-MANEUVERS.
086700     PERFORM 2210-RESOLVE-ONE-MANEUVER
086800         THRU 2219-RESOLVE-ONE-MANEUVER-EXIT
086900         VARYING MV-IDX FROM 1 BY 1
087000         UNTIL MV-IDX > WS-MANEUVER-COUNT.
087100 2299-RESOLVE-MANEUVERS-EXIT.
087200     EXIT.
087300 EJECT
087400 2210-RESOLVE-ONE-MANEUVER.
087450     PERFORM 2215-FIND-THRUSTER-FOR-MNVR
087460         THRU 2215-FIND-THRUSTER-FOR-MNVR-EXIT
087470         VARYING THR-IDX FROM 1 BY 1 UNTIL THR-IDX > WS-THR-COUNT.
088100     COMPUTE MV-EFF-ISP OF WS-MNVR-ENTRY (MV-IDX) ROUNDED =
088200         THR-ISP OF THR-TABLE-ENTRY (WS-THR-FOUND-IDX)
088300         * MV-EFFICIENCY OF WS-MNVR-ENTRY (MV-IDX).
088400     MOVE THR-MIX-RATIO OF THR-TABLE-ENTRY (WS-THR-FOUND-IDX)
088500         TO MV-MIX-RATIO OF WS-MNVR-ENTRY (MV-IDX).
088600     MOVE 'N' TO MV-IS-BIPROP-SW OF WS-MNVR-ENTRY (MV-IDX).
088700     MOVE 'N' TO MV-IS-XENON-SW OF WS-MNVR-ENTRY (MV-IDX).
088800     IF THR-TYPE-BIPROP OF THR-TABLE-ENTRY (WS-THR-FOUND-IDX)
088900         SET MV-IS-BIPROP OF WS-MNVR-ENTRY (MV-IDX) TO TRUE
089000     END-IF.
089100     IF THR-TYPE-XENON OF THR-TABLE-ENTRY (WS-THR-FOUND-IDX)
089200         SET MV-IS-XENON OF WS-MNVR-ENTRY (MV-IDX) TO TRUE
089300     END-IF.
089310*                                                        RQ-4650
089320     IF MV-EFF-ISP OF WS-MNVR-ENTRY (MV-IDX) = 0
089330       AND MV-DELTA-V OF WS-MNVR-ENTRY (MV-IDX) > 0
089340         SET WS-CASE-INVALID TO TRUE
089350         MOVE 'E3' TO WS-CASE-STATUS
089360     END-IF.
089400 2219-RESOLVE-ONE-MANEUVER-EXIT.
089500     EXIT.
089520 EJECT
089530 2215-FIND-THRUSTER-FOR-MNVR.
089540     IF THR-ID OF THR-TABLE-ENTRY (THR-IDX)
089550         = MV-THRUSTER-ID OF WS-MNVR-ENTRY (MV-IDX)
089560         SET WS-THR-FOUND-IDX TO THR-IDX
089570     END-IF.
089580 2215-FIND-THRUSTER-FOR-MNVR-EXIT.
089590     EXIT.
089600 EJECT
089700********************************************************************
089800*    3000-SOLVE-WET-MASS  -  RULE 5.  BISECTS ON                   *
089900*    F(M0) = (M0 - DRY) - REQUIREDPROP(M0) = 0.  SPECIAL CASE:     *
090000*    TOTAL CASE DV = 0 GIVES M0 = DRY, ZERO ITERATIONS.  THE       *
090100*    TOLERANCE (RQ-4560) IS WS-TOLERANCE = 0.001 KG.  CJH SET IT   *
090200*    THERE BECAUSE COMP-3 BISECTION PAST THE THIRD DECIMAL JUST    *
090300*    BURNS ITERATIONS ON THIS HARDWARE FOR NO GAIN - 0.001 KG IS   *
090400*    WELL INSIDE THE +/- 0.1 KG THAT ENGINEERING SIGNED OFF ON.    *
090500********************************************************************
090600 3000-SOLVE-WET-MASS.
090700     MOVE MC-DRY-MASS OF WS-CASE-HDR TO WS-DRY-MASS.
090800     MOVE 0 TO WS-TOTAL-CASE-DV.
090850     PERFORM 3005-SUM-ONE-MNVR-DV
090860         THRU 3005-SUM-ONE-MNVR-DV-EXIT
090870         VARYING MV-IDX FROM 1 BY 1 UNTIL MV-IDX > WS-MANEUVER-COUNT.
091600     IF WS-TOTAL-CASE-DV = 0
091700         MOVE WS-DRY-MASS TO WS-SOLVED-M0
091800         MOVE 0 TO WS-CASE-TOTAL-PROP
091900         MOVE 0 TO WS-ITER-CTR
092000         SET WS-CONVERGED TO TRUE
092100         PERFORM 3400-DEPLETE-SEQUENCE
092200             THRU 3499-DEPLETE-SEQUENCE-EXIT
092300         GO TO 3099-SOLVE-WET-MASS-EXIT
092400     END-IF.
092500     MOVE 'N' TO WS-CONVERGED-SW.
092600     COMPUTE WS-LOW = WS-DRY-MASS + .000001.
092700     COMPUTE WS-HIGH = WS-DRY-MASS + WS-BISECT-CEILING.
092800     PERFORM 3010-FIND-UPPER-BOUND
092900         THRU 3019-FIND-UPPER-BOUND-EXIT.
093000     MOVE 0 TO WS-ITER-CTR.
093100     PERFORM 3020-BISECT-STEP
093200         THRU 3029-BISECT-STEP-EXIT
093300         VARYING WS-ITER-CTR FROM 1 BY 1
093400         UNTIL WS-ITER-CTR > WS-MAX-ITER
093500            OR WS-CONVERGED.
093600     COMPUTE WS-SOLVED-M0 = (WS-LOW + WS-HIGH) / 2.
093700     MOVE WS-SOLVED-M0 TO WS-CANDIDATE-M0.
093800     PERFORM 3400-DEPLETE-SEQUENCE
093900         THRU 3499-DEPLETE-SEQUENCE-EXIT.
094000     MOVE WS-REQUIRED-PROP TO WS-CASE-TOTAL-PROP.
094100     SUBTRACT 1 FROM WS-ITER-CTR.
094200 3099-SOLVE-WET-MASS-EXIT.
094300     EXIT.
094320 EJECT
094330 3005-SUM-ONE-MNVR-DV.
094340     COMPUTE WS-MNVR-DV ROUNDED =
094350         MV-DELTA-V OF WS-MNVR-ENTRY (MV-IDX)
094360         * MV-OCCURRENCES OF WS-MNVR-ENTRY (MV-IDX).
094370     ADD WS-MNVR-DV TO WS-TOTAL-CASE-DV.
094380 3005-SUM-ONE-MNVR-DV-EXIT.
094390     EXIT.
094400 EJECT
094500********************************************************************
094600*    3010-FIND-UPPER-BOUND  -  DOUBLE WS-HIGH UNTIL F(HIGH) >= 0   *
094700*    OR THE HARD CEILING (DRY + 10**9) IS REACHED (RQ-4560).       *
094800********************************************************************
094900 3010-FIND-UPPER-BOUND.
095000     MOVE WS-HIGH TO WS-CANDIDATE-M0.
095100     PERFORM 3400-DEPLETE-SEQUENCE
095200         THRU 3499-DEPLETE-SEQUENCE-EXIT.
095300     COMPUTE WS-F-OF-M =
095400         (WS-CANDIDATE-M0 - WS-DRY-MASS) - WS-REQUIRED-PROP.
095500     IF WS-F-OF-M NOT < 0
095600         GO TO 3019-FIND-UPPER-BOUND-EXIT
095650     END-IF.
095800     IF WS-HIGH NOT < WS-BISECT-HARD-LIMIT
095900         GO TO 3019-FIND-UPPER-BOUND-EXIT
096000     END-IF.
096100     COMPUTE WS-HIGH = (WS-HIGH - WS-DRY-MASS) * 2 + WS-DRY-MASS.
096200     GO TO 3010-FIND-UPPER-BOUND.
096300 3019-FIND-UPPER-BOUND-EXIT.
096400     EXIT.
096500 EJECT
096600********************************************************************
096700*    3020-BISECT-STEP  -  ONE ITERATION OF THE BISECTION LOOP.     *
096800********************************************************************
096900 3020-BISECT-STEP.
097000     COMPUTE WS-MID = (WS-LOW + WS-HIGH) / 2.
097100     MOVE WS-MID TO WS-CANDIDATE-M0.
097200     PERFORM 3400-DEPLETE-SEQUENCE
097300         THRU 3499-DEPLETE-SEQUENCE-EXIT.
097400     COMPUTE WS-F-OF-M =
097500         (WS-CANDIDATE-M0 - WS-DRY-MASS) - WS-REQUIRED-PROP.
097900     IF (WS-F-OF-M NOT < 0 AND WS-F-OF-M NOT > WS-TOLERANCE)
098000       OR (WS-F-OF-M < 0 AND WS-F-OF-M NOT < (0 - WS-TOLERANCE))
098100         SET WS-CONVERGED TO TRUE
098200         GO TO 3029-BISECT-STEP-EXIT
098300     END-IF.
098400     IF WS-F-OF-M > 0
098500         MOVE WS-MID TO WS-HIGH
098600     ELSE
098700         MOVE WS-MID TO WS-LOW
098800     END-IF.
098810*                                                        RQ-4660
098820     IF RUN-TRACE-ON
098830         ADD 1 TO WS-TRACE-ITER-CNT
098840         DISPLAY 'TRACE - ITER ' WS-ITER-CTR
098850             ' MID ' WS-MID ' F(M) ' WS-F-OF-M
098860     END-IF.
098900 3029-BISECT-STEP-EXIT.
099000     EXIT.
099100 EJECT
099200********************************************************************
099300*    3400-DEPLETE-SEQUENCE  -  RULE 4.  SEQUENTIAL MASS DEPLETION  *
099400*    OVER THE MANEUVERS IN INPUT ORDER, STARTING FROM              *
099500*    WS-CANDIDATE-M0.  ACCUMULATES WS-REQUIRED-PROP AND LEAVES     *
099600*    THE FULL PER-MANEUVER BREAKDOWN IN WS-MNVR-RESULT-TABLE.      *
099700********************************************************************
099800 3400-DEPLETE-SEQUENCE.
099900     MOVE 0 TO WS-REQUIRED-PROP.
100000     MOVE WS-CANDIDATE-M0 TO WS-MASS-BEFORE.
100100     PERFORM 3410-DEPLETE-ONE-MANEUVER
100200         THRU 3419-DEPLETE-ONE-MANEUVER-EXIT
100300         VARYING MV-IDX FROM 1 BY 1
100400         UNTIL MV-IDX > WS-MANEUVER-COUNT.
100500 3499-DEPLETE-SEQUENCE-EXIT.
100600     EXIT.
100700 EJECT
100800 3410-DEPLETE-ONE-MANEUVER.
100900     COMPUTE WS-MNVR-DV ROUNDED =
101000         MV-DELTA-V OF WS-MNVR-ENTRY (MV-IDX)
101100         * MV-OCCURRENCES OF WS-MNVR-ENTRY (MV-IDX).
101200     MOVE MV-EFF-ISP OF WS-MNVR-ENTRY (MV-IDX) TO WS-EFF-ISP.
101300     PERFORM 3100-COMPUTE-MASS-RATIO
101400         THRU 3199-COMPUTE-MASS-RATIO-EXIT.
101500     PERFORM 3200-COMPUTE-MNVR-PROP
101600         THRU 3299-COMPUTE-MNVR-PROP-EXIT.
101700     MOVE 0 TO WS-MNVR-OX WS-MNVR-FUEL WS-MNVR-XENON.
101800     IF MV-IS-BIPROP OF WS-MNVR-ENTRY (MV-IDX)
101900         PERFORM 3300-SPLIT-BIPROP
102000             THRU 3399-SPLIT-BIPROP-EXIT
102100     END-IF.
102200     IF MV-IS-XENON OF WS-MNVR-ENTRY (MV-IDX)
102300         MOVE WS-MNVR-PROP TO WS-MNVR-XENON
102400     END-IF.
102500     MOVE MV-CASE-ID OF WS-MNVR-ENTRY (MV-IDX)
102600         TO MR-CASE-ID OF WS-MNVR-RESULT-ENTRY (MV-IDX).
102700     MOVE MV-NAME OF WS-MNVR-ENTRY (MV-IDX)
102800         TO MR-NAME OF WS-MNVR-RESULT-ENTRY (MV-IDX).
102900     MOVE WS-MNVR-DV TO MR-TOTAL-DV OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103000     MOVE WS-MNVR-PROP TO MR-PROP-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103100     MOVE WS-MNVR-OX TO MR-OX-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103200     MOVE WS-MNVR-FUEL TO MR-FUEL-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103300     MOVE WS-MNVR-XENON
103400         TO MR-XENON-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103500     MOVE WS-MASS-BEFORE
103600         TO MR-M-BEFORE OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103700     MOVE WS-MASS-AFTER TO MR-M-AFTER OF WS-MNVR-RESULT-ENTRY (MV-IDX).
103800     ADD WS-MNVR-PROP TO WS-REQUIRED-PROP.
103900     MOVE WS-MASS-AFTER TO WS-MASS-BEFORE.
104000 3419-DEPLETE-ONE-MANEUVER-EXIT.
104100     EXIT.
104200 EJECT
104300********************************************************************
104400*    3100-COMPUTE-MASS-RATIO  -  RULE 1.  MR = EXP(DV/(G0*ISP)).   *
104500*    ISP MUST BE POSITIVE (GUARANTEED BY 1100 AND 2200); DV = 0    *
104600*    GIVES MR = 1 EXACTLY WITHOUT CALLING THE SERIES.              *
104700********************************************************************
104800 3100-COMPUTE-MASS-RATIO.
104900     IF WS-MNVR-DV = 0
105000         MOVE 1 TO WS-MASS-RATIO
105100         GO TO 3199-COMPUTE-MASS-RATIO-EXIT
105200     END-IF.
105300     IF WS-EFF-ISP NOT > 0
105400         DISPLAY 'ZERO EFFECTIVE ISP WITH NONZERO DV - CASE '
105500             MC-CASE-ID OF WS-CASE-HDR
105600         GO TO 9999-ABEND
105700     END-IF.
105800     COMPUTE WS-EXP-ARG ROUNDED = WS-MNVR-DV / (WS-G0 * WS-EFF-ISP).
105900     PERFORM 3110-COMPUTE-EXP
106000         THRU 3119-COMPUTE-EXP-EXIT.
106100     MOVE WS-EXP-RESULT TO WS-MASS-RATIO.
106200 3199-COMPUTE-MASS-RATIO-EXIT.
106300     EXIT.
106400 EJECT
106500********************************************************************
106600*    3110-COMPUTE-EXP  -  E**WS-EXP-ARG BY REPEATED-SQUARING       *
106700*    RANGE REDUCTION.  NO INTRINSIC FUNCTION IS USED (SHOP         *
106800*    STANDARD PREDATES FUNCTION SUPPORT ON THIS COMPILER).         *
106900********************************************************************
107000 3110-COMPUTE-EXP.
107100     MOVE WS-EXP-ARG TO WS-EXP-SMALL-X.
107200     MOVE 0 TO WS-EXP-K.
107300     PERFORM 3111-HALVE-ARGUMENT
107400         THRU 3111-HALVE-ARGUMENT-EXIT
107500         UNTIL WS-EXP-SMALL-X NOT > 1.
107600     PERFORM 3112-TAYLOR-SERIES
107700         THRU 3112-TAYLOR-SERIES-EXIT.
107800     PERFORM 3113-SQUARE-BACK
107900         THRU 3113-SQUARE-BACK-EXIT
108000         VARYING WS-EXP-J FROM 1 BY 1 UNTIL WS-EXP-J > WS-EXP-K.
108100 3119-COMPUTE-EXP-EXIT.
108200     EXIT.
108300 EJECT
108400 3111-HALVE-ARGUMENT.
108500     COMPUTE WS-EXP-SMALL-X ROUNDED = WS-EXP-SMALL-X / 2.
108600     ADD 1 TO WS-EXP-K.
108700 3111-HALVE-ARGUMENT-EXIT.
108800     EXIT.
108900 EJECT
109000********************************************************************
109100*    3112-TAYLOR-SERIES  -  MACLAURIN SERIES FOR E**X, X SMALL     *
109200*    (0 <= X <= 1 AFTER 3111), SUMMED UNTIL THE NEXT TERM IS       *
109300*    BELOW WS-EXP-EPSILON (AT LEAST 6 SIGNIFICANT DIGITS).         *
109400********************************************************************
109500 3112-TAYLOR-SERIES.
109600     MOVE 1 TO WS-EXP-SUM.
109700     MOVE 1 TO WS-EXP-TERM.
109800     MOVE 0 TO WS-EXP-N.
109900     PERFORM 3112-ADD-ONE-TERM
110000         THRU 3112-ADD-ONE-TERM-EXIT
110100         UNTIL WS-EXP-TERM < WS-EXP-EPSILON.
110200     MOVE WS-EXP-SUM TO WS-EXP-RESULT.
110300 3112-TAYLOR-SERIES-EXIT.
110400     EXIT.
110500 EJECT
110600 3112-ADD-ONE-TERM.
110700     ADD 1 TO WS-EXP-N.
110800     COMPUTE WS-EXP-TERM ROUNDED =
110900         (WS-EXP-TERM * WS-EXP-SMALL-X) / WS-EXP-N.
111000     ADD WS-EXP-TERM TO WS-EXP-SUM.
111100 3112-ADD-ONE-TERM-EXIT.
111200     EXIT.
111300 EJECT
111400 3113-SQUARE-BACK.
111500     COMPUTE WS-EXP-RESULT ROUNDED = WS-EXP-RESULT * WS-EXP-RESULT.
111600 3113-SQUARE-BACK-EXIT.
111700     EXIT.
111800 EJECT
111900********************************************************************
112000*    3200-COMPUTE-MNVR-PROP  -  RULE 2.  MASS IS CONSERVED:        *
112100*    M-BEFORE = M-AFTER + PROPELLANT.                              *
112200********************************************************************
112300 3200-COMPUTE-MNVR-PROP.
112400     COMPUTE WS-MASS-AFTER ROUNDED = WS-MASS-BEFORE / WS-MASS-RATIO.
112500     COMPUTE WS-MNVR-PROP ROUNDED = WS-MASS-BEFORE - WS-MASS-AFTER.
112600 3299-COMPUTE-MNVR-PROP-EXIT.
112700     EXIT.
112800 EJECT
112900********************************************************************
113000*    3300-SPLIT-BIPROP  -  RULE 3.  FUEL = PROP / (1+MR); THE      *
113100*    OXIDIZER TAKES THE REMAINDER SO FUEL + OX = PROP EXACTLY.     *
113200********************************************************************
113300 3300-SPLIT-BIPROP.
113400     IF MV-MIX-RATIO OF WS-MNVR-ENTRY (MV-IDX) NOT > 0
113500         DISPLAY 'BIPROP THRUSTER WITH ZERO MIX RATIO - CASE '
113600             MC-CASE-ID OF WS-CASE-HDR
113700         GO TO 9999-ABEND
113800     END-IF.
113900     COMPUTE WS-MNVR-FUEL ROUNDED =
114000         WS-MNVR-PROP / (1 + MV-MIX-RATIO OF WS-MNVR-ENTRY (MV-IDX)).
114100     COMPUTE WS-MNVR-OX ROUNDED = WS-MNVR-PROP - WS-MNVR-FUEL.
114200 3399-SPLIT-BIPROP-EXIT.
114300     EXIT.
114400 EJECT
114500********************************************************************
114600*    4000-ACCUMULATE-TANKS  -  RULE 8, STEP 7 OF THE BATCH FLOW.   *
114700*    MONO -> HYDRAZINE; BIPROP -> HYDRAZINE (FUEL) + OXIDIZER;     *
114800*    XENON -> XENON.                                               *
114900********************************************************************
115000 4000-ACCUMULATE-TANKS.
115100     MOVE 0 TO WS-HYDRAZINE-TOT WS-OXIDIZER-TOT WS-XENON-TOT.
115200     PERFORM 4010-ACCUMULATE-ONE-MANEUVER
115300         THRU 4019-ACCUMULATE-ONE-MANEUVER-EXIT
115400         VARYING MV-IDX FROM 1 BY 1
115500         UNTIL MV-IDX > WS-MANEUVER-COUNT.
115600 4099-ACCUMULATE-TANKS-EXIT.
115700     EXIT.
115800 EJECT
115900 4010-ACCUMULATE-ONE-MANEUVER.
116000     IF MV-IS-BIPROP OF WS-MNVR-ENTRY (MV-IDX)
116100         ADD MR-FUEL-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX)
116200             TO WS-HYDRAZINE-TOT
116300         ADD MR-OX-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX)
116400             TO WS-OXIDIZER-TOT
116500     ELSE
116600         IF MV-IS-XENON OF WS-MNVR-ENTRY (MV-IDX)
116700             ADD MR-XENON-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX)
116800                 TO WS-XENON-TOT
116900         ELSE
117000             ADD MR-PROP-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX)
117100                 TO WS-HYDRAZINE-TOT
117200         END-IF
117300     END-IF.
117400 4019-ACCUMULATE-ONE-MANEUVER-EXIT.
117500     EXIT.
117600 EJECT
117700********************************************************************
117800*    4100-CHECK-FEASIBILITY  -  RULES 6, 9, 10, 11.  MASS MARGIN,  *
117900*    TANK VIOLATIONS, AND OVERALL FEASIBILITY.  A CASE THAT DID    *
118000*    NOT CONVERGE GETS STATUS NC AND NO VERDICT (RQ-4610).         *
118100********************************************************************
118200 4100-CHECK-FEASIBILITY.
118300     COMPUTE WS-MASS-MARGIN =
118400         LO-DELIVERED-MASS OF LO-TABLE-ENTRY (WS-LO-FOUND-IDX)
118500         - WS-SOLVED-M0.
118600     MOVE SPACE TO WS-TANK-VIOL.
118700     SET WS-TANKS-OK TO TRUE.
118800     IF WS-HYDRAZINE-TOT > MC-HYDRAZINE-CAP OF WS-CASE-HDR
118900         STRING 'HYDRAZINE ' DELIMITED BY SIZE
119000             INTO WS-TANK-VIOL
119100         SET WS-TANK-OK-SW TO 'N'
119200     END-IF.
119300     IF WS-OXIDIZER-TOT > MC-OXIDIZER-CAP OF WS-CASE-HDR
119400         STRING WS-TANK-VIOL DELIMITED BY SIZE
119500             'OXIDIZER ' DELIMITED BY SIZE
119600             INTO WS-TANK-VIOL
119700         SET WS-TANK-OK-SW TO 'N'
119800     END-IF.
119900     IF WS-XENON-TOT > MC-XENON-CAP OF WS-CASE-HDR
120000         STRING WS-TANK-VIOL DELIMITED BY SIZE
120100             'XENON ' DELIMITED BY SIZE
120200             INTO WS-TANK-VIOL
120300         SET WS-TANK-OK-SW TO 'N'
120400     END-IF.
120500     IF WS-MASS-MARGIN NOT < 0
120600         SET WS-MASS-FEASIBLE TO TRUE
120700     ELSE
120800         MOVE 'N' TO WS-MASS-FEASIBLE-SW
120900     END-IF.
121000     IF WS-CONVERGED
121100         MOVE 'OK' TO WS-CASE-STATUS
121200         IF WS-MASS-FEASIBLE AND WS-TANKS-OK
121300             SET WS-CASE-FEASIBLE TO TRUE
121400             ADD 1 TO WS-CASES-FEASIBLE
121500         ELSE
121600             MOVE 'N' TO WS-CASE-FEASIBLE-SW
121700         END-IF
121800     ELSE
121900         MOVE 'NC' TO WS-CASE-STATUS
122000         MOVE 'N' TO WS-CASE-FEASIBLE-SW
122100     END-IF.
122200 4199-CHECK-FEASIBILITY-EXIT.
122300     EXIT.
122400 EJECT
122500********************************************************************
122600*    5000-WRITE-CASE-RESULTS  -  STEP 8.  ONE MANEUVER-OUT RECORD  *
122700*    PER MANEUVER, ONE SUMMARY-OUT RECORD PER CASE.  ERROR CASES   *
122800*    (E1/E2/E3) WRITE A SUMMARY RECORD ONLY - NO MANEUVER RESULTS  *
122900*    EXIST FOR AN UNRESOLVED CASE.                                 *
123000********************************************************************
123100 5000-WRITE-CASE-RESULTS.
123200     IF WS-CASE-VALID
123300         PERFORM 5010-WRITE-ONE-MNVR-RESULT
123400             THRU 5019-WRITE-ONE-MNVR-RESULT-EXIT
123500             VARYING MV-IDX FROM 1 BY 1
123600             UNTIL MV-IDX > WS-MANEUVER-COUNT
123700     END-IF.
123800     PERFORM 5020-WRITE-SUMMARY
123900         THRU 5029-WRITE-SUMMARY-EXIT.
124000 5099-WRITE-CASE-RESULTS-EXIT.
124100     EXIT.
124200 EJECT
124300 5010-WRITE-ONE-MNVR-RESULT.
124400     WRITE MANEUVER-OUT-REC FROM WS-MNVR-RESULT-ENTRY (MV-IDX).
124500     IF NOT MNV-IO-OK
124600         DISPLAY MSG01-IO-ERROR ' MANEUVER-OUT ' WS-MNV-FILE-STATUS
124700         GO TO 9999-ABEND
124800     END-IF.
124900 5019-WRITE-ONE-MNVR-RESULT-EXIT.
125000     EXIT.
125100 EJECT
125200 5020-WRITE-SUMMARY.
125300     MOVE MC-CASE-ID OF WS-CASE-HDR    TO MS-CASE-ID.
125400     MOVE WS-CASE-STATUS               TO MS-STATUS.
125500     IF WS-CASE-VALID
125600         MOVE WS-SOLVED-M0             TO MS-INITIAL-MASS
125700         MOVE WS-CASE-TOTAL-PROP       TO MS-TOTAL-PROP
125800         MOVE WS-TOTAL-CASE-DV         TO MS-TOTAL-DV
125900         MOVE WS-CASE-FEASIBLE-SW      TO MS-FEASIBLE
126000         MOVE WS-MASS-MARGIN           TO MS-MASS-MARGIN
126100         MOVE WS-HYDRAZINE-TOT         TO MS-HYDRAZINE-KG
126200         MOVE WS-OXIDIZER-TOT          TO MS-OXIDIZER-KG
126300         MOVE WS-XENON-TOT             TO MS-XENON-KG
126400         MOVE WS-TANK-VIOL             TO MS-TANK-VIOL
126500         MOVE WS-ITER-CTR              TO MS-ITERATIONS
126600     ELSE
126700         MOVE 0                        TO MS-INITIAL-MASS
126800                                          MS-TOTAL-PROP
126900                                          MS-TOTAL-DV
127000                                          MS-MASS-MARGIN
127100                                          MS-HYDRAZINE-KG
127200                                          MS-OXIDIZER-KG
127300                                          MS-XENON-KG
127400                                          MS-ITERATIONS
127500         MOVE 'N'                      TO MS-FEASIBLE
127600         MOVE SPACE                    TO MS-TANK-VIOL
127700     END-IF.
127800     WRITE SUMMARY-OUT-REC.
128100     IF NOT SUM-IO-OK
128200         DISPLAY MSG01-IO-ERROR ' SUMMARY-OUT ' WS-SUM-FILE-STATUS
128300         GO TO 9999-ABEND
128400     END-IF.
128500 5029-WRITE-SUMMARY-EXIT.
128600     EXIT.
128700 EJECT
128800********************************************************************
128900*    6000-PRINT-CASE  -  CASE HEADING, ONE DETAIL LINE PER         *
129000*    MANEUVER, CASE TOTALS (CONTROL BREAK ON CASE ID).             *
129100********************************************************************
129200 6000-PRINT-CASE.
129300     PERFORM 6010-PRINT-CASE-HEADING
129400         THRU 6019-PRINT-CASE-HEADING-EXIT.
129500     IF WS-CASE-VALID
129600         PERFORM 6020-PRINT-MNVR-DETAIL
129700             THRU 6029-PRINT-MNVR-DETAIL-EXIT
129800             VARYING MV-IDX FROM 1 BY 1
129900             UNTIL MV-IDX > WS-MANEUVER-COUNT
130000         PERFORM 6030-PRINT-CASE-TOTALS
130100             THRU 6039-PRINT-CASE-TOTALS-EXIT
130200     ELSE
130300         PERFORM 6040-PRINT-CASE-STATUS
130400             THRU 6049-PRINT-CASE-STATUS-EXIT
130500     END-IF.
130600 6099-PRINT-CASE-EXIT.
130700     EXIT.
130800 EJECT
130900 6010-PRINT-CASE-HEADING.
131000     MOVE SPACE TO REPORT-OUT-REC.
131100     WRITE REPORT-OUT-REC.
131200     MOVE SPACE TO RP-HEADING-LINE.
131300     MOVE MC-CASE-ID OF WS-CASE-HDR TO RP-H-CASE-ID.
131400     IF WS-LO-FOUND-IDX > 0
131500         MOVE LO-NAME OF LO-TABLE-ENTRY (WS-LO-FOUND-IDX)
131600             TO RP-H-LO-NAME
131700     ELSE
131800         MOVE 'NOT FOUND' TO RP-H-LO-NAME
131900     END-IF.
132000     MOVE MC-DRY-MASS OF WS-CASE-HDR TO RP-H-DRY-MASS.
132100     WRITE REPORT-OUT-REC FROM RP-HEADING-LINE.
132200     IF WS-CASE-VALID
132300         WRITE REPORT-OUT-REC FROM RP-COLUMN-LINE
132400     END-IF.
132500 6019-PRINT-CASE-HEADING-EXIT.
132600     EXIT.
132700 EJECT
132800 6020-PRINT-MNVR-DETAIL.
132900     MOVE SPACE TO RP-DETAIL-LINE.
133000     MOVE MR-NAME OF WS-MNVR-RESULT-ENTRY (MV-IDX) TO RP-D-NAME.
133100     MOVE MV-TYPE OF WS-MNVR-ENTRY (MV-IDX) TO RP-D-TYPE.
133200     MOVE MR-TOTAL-DV OF WS-MNVR-RESULT-ENTRY (MV-IDX)
133300         TO RP-D-TOTAL-DV.
133400     MOVE MR-PROP-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX) TO RP-D-PROP.
133500     MOVE MR-OX-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX) TO RP-D-OX.
133600     MOVE MR-FUEL-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX) TO RP-D-FUEL.
133700     MOVE MR-XENON-KG OF WS-MNVR-RESULT-ENTRY (MV-IDX) TO RP-D-XENON.
133800     MOVE MR-M-AFTER OF WS-MNVR-RESULT-ENTRY (MV-IDX)
133900         TO RP-D-MASS-AFTER.
134000     WRITE REPORT-OUT-REC FROM RP-DETAIL-LINE.
134100 6029-PRINT-MNVR-DETAIL-EXIT.
134200     EXIT.
134300 EJECT
134400 6030-PRINT-CASE-TOTALS.
134500     MOVE SPACE TO RP-TOTAL-LINE-1.
134600     MOVE WS-SOLVED-M0 TO RP-T-WET-MASS.
134700     MOVE WS-CASE-TOTAL-PROP TO RP-T-TOTAL-PROP.
134800     MOVE WS-TOTAL-CASE-DV TO RP-T-TOTAL-DV.
134900     MOVE WS-MASS-MARGIN TO RP-T-MASS-MARGIN.
135000     WRITE REPORT-OUT-REC FROM RP-TOTAL-LINE-1.
135100     MOVE SPACE TO RP-TOTAL-LINE-2.
135200     MOVE WS-HYDRAZINE-TOT TO RP-T-HYDRAZINE.
135300     MOVE MC-HYDRAZINE-CAP OF WS-CASE-HDR TO RP-T-HYD-CAP.
135400     MOVE WS-OXIDIZER-TOT TO RP-T-OXIDIZER.
135500     MOVE MC-OXIDIZER-CAP OF WS-CASE-HDR TO RP-T-OX-CAP.
135600     MOVE WS-XENON-TOT TO RP-T-XENON.
135700     MOVE MC-XENON-CAP OF WS-CASE-HDR TO RP-T-XE-CAP.
135800     WRITE REPORT-OUT-REC FROM RP-TOTAL-LINE-2.
135900     MOVE SPACE TO RP-TOTAL-LINE-3.
136000     IF WS-CASE-FEASIBLE
136100         MOVE 'YES' TO RP-T-FEASIBLE
136200     ELSE
136300         MOVE 'NO ' TO RP-T-FEASIBLE
136400     END-IF.
136500     IF NOT WS-CONVERGED
136600         MOVE 'N/A' TO RP-T-FEASIBLE
136700     END-IF.
136800     MOVE WS-TANK-VIOL TO RP-T-VIOLATED.
136900     MOVE WS-ITER-CTR TO RP-T-ITER.
137000     WRITE REPORT-OUT-REC FROM RP-TOTAL-LINE-3.
137100     IF NOT WS-CONVERGED
137200         MOVE SPACE TO RP-STATUS-LINE
137300         MOVE WS-CASE-STATUS TO RP-S-STATUS
137400         MOVE 'DID NOT CONVERGE WITHIN 100 ITERATIONS'
137500             TO RP-S-STATUS-TEXT
137600         WRITE REPORT-OUT-REC FROM RP-STATUS-LINE
137700     END-IF.
137800 6039-PRINT-CASE-TOTALS-EXIT.
137900     EXIT.
138000 EJECT
138100 6040-PRINT-CASE-STATUS.
138200     MOVE SPACE TO RP-STATUS-LINE.
138300     MOVE WS-CASE-STATUS TO RP-S-STATUS.
138400     EVALUATE WS-CASE-STATUS
138500         WHEN 'E1'
138600             MOVE 'LAUNCH OPTION NOT FOUND IN CATALOG'
138700                 TO RP-S-STATUS-TEXT
138800         WHEN 'E2'
138900             MOVE 'A MANEUVER THRUSTER NOT FOUND IN CATALOG'
139000                 TO RP-S-STATUS-TEXT
139100         WHEN 'E3'
139200             MOVE 'INVALID DRY MASS, MANEUVER COUNT, OR ZERO ISP'
139300                 TO RP-S-STATUS-TEXT
139400         WHEN OTHER
139500             MOVE 'VALIDATION ERROR' TO RP-S-STATUS-TEXT
139600     END-EVALUATE.
139700     WRITE REPORT-OUT-REC FROM RP-STATUS-LINE.
139800 6049-PRINT-CASE-STATUS-EXIT.
139900     EXIT.
140000 EJECT
140100********************************************************************
140200*    7000-PRINT-RUN-TRAILER  -  STEP 9.  RUN-LEVEL CONTROL TOTALS. *
140300********************************************************************
140400 7000-PRINT-RUN-TRAILER.
140500     MOVE SPACE TO REPORT-OUT-REC.
140600     WRITE REPORT-OUT-REC.
140660     MOVE WS-CURR-CC TO RP-TR-RUN-CC.
140665     MOVE WS-CURR-YY-2 TO RP-TR-RUN-YY.
140670     MOVE WS-CURR-MM-2 TO RP-TR-RUN-MM.
140680     MOVE WS-CURR-DD-2 TO RP-TR-RUN-DD.
140700     WRITE REPORT-OUT-REC FROM RP-TRAILER-LINE-1.
140800     MOVE SPACE TO RP-TRAILER-LINE-2.
140900     MOVE WS-CASES-READ TO RP-TR-READ.
141000     MOVE WS-CASES-COMPUTED TO RP-TR-COMPUTED.
141100     MOVE WS-CASES-ERROR TO RP-TR-ERROR.
141200     MOVE WS-CASES-FEASIBLE TO RP-TR-FEASIBLE.
141220     MOVE WS-THR-REJECT-CNT TO RP-TR-THR-REJECT.
141300     WRITE REPORT-OUT-REC FROM RP-TRAILER-LINE-2.
141400     MOVE SPACE TO RP-TRAILER-LINE-3.
141500     MOVE WS-GRAND-TOTAL-PROP TO RP-TR-GRAND-PROP.
141600     WRITE REPORT-OUT-REC FROM RP-TRAILER-LINE-3.
141700     DISPLAY 'SPBBUDGT PROCESSING COMPLETE'.
141800     DISPLAY 'CASES READ:      ' WS-CASES-READ.
141900     DISPLAY 'CASES COMPUTED:  ' WS-CASES-COMPUTED.
142000     DISPLAY 'CASES IN ERROR:  ' WS-CASES-ERROR.
142100     DISPLAY 'CASES FEASIBLE:  ' WS-CASES-FEASIBLE.
142150     DISPLAY 'THRUSTER RECORDS REJECTED: ' WS-THR-REJECT-CNT.
142200     DISPLAY 'GRAND TOTAL PROPELLANT KG: ' WS-GRAND-TOTAL-PROP.
142210*                                                        RQ-4660
142220     IF RUN-TRACE-ON
142230         DISPLAY 'TRACE LINES WRITTEN: ' WS-TRACE-ITER-CNT
142240     END-IF.
142300 7099-PRINT-RUN-TRAILER-EXIT.
142400     EXIT.
142500 EJECT
142600********************************************************************
142700*                         CLOSE FILES                              *
142800********************************************************************
142900 0900-CLOSE-FILES.
143000     CLOSE THRUSTER-FILE.
143100     CLOSE LAUNCH-FILE.
143200     CLOSE MISSION-FILE.
143300     CLOSE MANEUVER-OUT.
143400     CLOSE SUMMARY-OUT.
143500 0999-CLOSE-FILES-EXIT.
143600     EXIT.
143700 EJECT
143800********************************************************************
143900*                         9999-ABEND                               *
144000********************************************************************
144100 9999-ABEND.
144200     DISPLAY 'SPBBUDGT ABENDING - SEE PRECEDING MESSAGE'.
144300     MOVE 16 TO RETURN-CODE.
144400     GOBACK.
