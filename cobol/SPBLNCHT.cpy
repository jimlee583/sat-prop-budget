000100********************************************************************
000200*    SPBLNCHT  -  LAUNCH-OPTION CATALOG RECORD                     *
000300*    STATIC REFERENCE TABLE OF LAUNCH-VEHICLE INJECTION OPTIONS.   *
000400*    USED AS THE FD RECORD FOR LAUNCH-FILE AND AS THE OCCURS       *
000500*    ENTRY LAYOUT OF LAUNCH-OPT-TABLE IN WORKING-STORAGE.          *
000600********************************************************************
000700*    88-96 GJ  NEW COPY MEMBER FOR PROP BUDGET RUN         RQ-4401 *
000800********************************************************************
000900    05  LO-ID                      PIC X(20).
001000    05  LO-NAME                    PIC X(30).
001100    05  LO-VEHICLE                 PIC X(20).
001200    05  LO-DELIVERED-MASS          PIC 9(06)V9(02).
001300    05  LO-DV-TO-GEO               PIC 9(05)V9(02).
001400    05  LO-NOTES                   PIC X(40).
001500    05  FILLER                     PIC X(05).
