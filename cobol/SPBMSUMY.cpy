000100********************************************************************
000200*    SPBMSUMY  -  MISSION SUMMARY RECORD (OUTPUT)                  *
000300*    ONE WRITTEN TO SUMMARY-OUT PER MISSION CASE, AFTER TANK       *
000400*    ACCUMULATION AND FEASIBILITY CHECKING.                        *
000500********************************************************************
000600*    88-96 GJ  NEW COPY MEMBER FOR PROP BUDGET RUN         RQ-4401 *
000700*    11-97 PLW ADDED MS-TANK-VIOL LIST PER RQ-4523         RQ-4523 *
000800********************************************************************
000900    05  MS-CASE-ID                 PIC X(08).
001000    05  MS-STATUS                  PIC X(02).
001100        88  MS-STATUS-OK           VALUE 'OK'.
001200        88  MS-STATUS-NOT-CONV     VALUE 'NC'.
001300        88  MS-STATUS-BAD-LAUNCH   VALUE 'E1'.
001400        88  MS-STATUS-BAD-THRUSTER VALUE 'E2'.
001500        88  MS-STATUS-VALIDATION   VALUE 'E3'.
001600    05  MS-INITIAL-MASS            PIC 9(07)V9(03).
001700    05  MS-TOTAL-PROP              PIC 9(07)V9(03).
001800    05  MS-TOTAL-DV                PIC 9(07)V9(02).
001900    05  MS-FEASIBLE                PIC X(01).
002000        88  MS-IS-FEASIBLE         VALUE 'Y'.
002100        88  MS-NOT-FEASIBLE        VALUE 'N'.
002200    05  MS-MASS-MARGIN             PIC S9(07)V9(03).
002300    05  MS-HYDRAZINE-KG            PIC 9(07)V9(03).
002400    05  MS-OXIDIZER-KG             PIC 9(07)V9(03).
002500    05  MS-XENON-KG                PIC 9(07)V9(03).
002600    05  MS-TANK-VIOL               PIC X(24).
002700    05  MS-ITERATIONS              PIC 9(03).
002800    05  FILLER                     PIC X(06).
