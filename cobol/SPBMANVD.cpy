000100********************************************************************
000200*    SPBMANVD  -  MANEUVER DETAIL RECORD (INPUT)                   *
000300*    ONE PER MANEUVER, ORDERED, TRAILING ITS OWNING MISSION-CASE   *
000400*    HEADER (SPBMCASH) ON MISSION-FILE.  ALSO USED AS THE OCCURS   *
000500*    ENTRY LAYOUT OF WS-MANEUVER-TABLE, WHICH HOLDS ONE CASE'S     *
000600*    MANEUVERS IN MEMORY WHILE THE ENGINE RUNS.                    *
000700********************************************************************
000800*    88-96 GJ  NEW COPY MEMBER FOR PROP BUDGET RUN         RQ-4401 *
000900*    11-97 PLW ADDED MV-EFFICIENCY DEFAULT EDIT            RQ-4523 *
001000********************************************************************
001100    05  MV-REC-TYPE                PIC X(01).
001200        88  MV-IS-DETAIL           VALUE 'D'.
001300    05  MV-CASE-ID                 PIC X(08).
001400    05  MV-NAME                    PIC X(20).
001500    05  MV-TYPE                    PIC X(12).
001600        88  MV-TYPE-ORBIT-XFER     VALUE 'ORBIT-XFER  '.
001700        88  MV-TYPE-NSSK           VALUE 'NSSK        '.
001800        88  MV-TYPE-EWSK           VALUE 'EWSK        '.
001900        88  MV-TYPE-DISPOSAL       VALUE 'DISPOSAL    '.
002000        88  MV-TYPE-CUSTOM         VALUE 'CUSTOM      '.
002100    05  MV-DELTA-V                 PIC 9(05)V9(02).
002200    05  MV-THRUSTER-ID             PIC X(08).
002300    05  MV-OCCURRENCES             PIC 9(05).
002400    05  MV-EFFICIENCY              PIC 9V9(04).
002500*                                  RESOLVED WORK FIELDS - NOT ON  *
002600*                                  THE INPUT RECORD ITSELF, CARRIED*
002700*                                  ALONGSIDE THE OCCURS ENTRY WHEN *
002800*                                  THIS LAYOUT IS USED AS A TABLE  *
002900    05  MV-EFF-ISP                 PIC 9(04)V9(06) COMP-3.
003000    05  MV-MIX-RATIO               PIC 9(02)V9(04) COMP-3.
003100    05  MV-IS-BIPROP-SW            PIC X(01).
003200        88  MV-IS-BIPROP           VALUE 'Y'.
003300    05  MV-IS-XENON-SW             PIC X(01).
003400        88  MV-IS-XENON            VALUE 'Y'.
003500    05  FILLER                     PIC X(03).
