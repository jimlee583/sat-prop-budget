000100********************************************************************
000200*    SPBTHRCT  -  THRUSTER CATALOG RECORD                          *
000300*    ONE ENTRY PER THRUSTER, KEYED BY THR-ID.  USED AS THE FD      *
000400*    RECORD FOR THRUSTER-FILE AND AS THE OCCURS ENTRY LAYOUT OF    *
000500*    THRUSTER-TABLE IN WORKING-STORAGE (SEE SPBBUDGT).             *
000600********************************************************************
000700*    88-96 GJ  NEW COPY MEMBER FOR PROP BUDGET RUN         RQ-4401 *
000800*    03-14 TDK ADDED THR-MIX-RATIO EDIT FLAG BYTE          RQ-4477 *
000900********************************************************************
001000    05  THR-ID                     PIC X(08).
001100    05  THR-NAME                   PIC X(30).
001200    05  THR-TYPE                   PIC X(01).
001300        88  THR-TYPE-MONO          VALUE 'M'.
001400        88  THR-TYPE-BIPROP        VALUE 'B'.
001500        88  THR-TYPE-XENON         VALUE 'X'.
001600    05  THR-ISP                    PIC 9(04)V9(02).
001700    05  THR-MIX-RATIO              PIC 9(02)V9(04).
001800    05  THR-REJECT-SW              PIC X(01).
001900        88  THR-REJECTED           VALUE 'Y'.
002000        88  THR-ACCEPTED           VALUE 'N'.
002100    05  FILLER                     PIC X(04).
