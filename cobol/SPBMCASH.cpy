000100********************************************************************
000200*    SPBMCASH  -  MISSION-CASE HEADER RECORD                       *
000300*    ONE PER MISSION CASE, FOLLOWED ON MISSION-FILE BY             *
000400*    MC-MANEUVER-CNT MANEUVER DETAIL RECORDS (SPBMANVD).           *
000500*    MS-REC-TYPE IS THE POSITIONAL DISCRIMINATOR THAT LETS ONE     *
000600*    FD SERVE BOTH THE HEADER AND DETAIL GROUPS ON MISSION-FILE.   *
000700********************************************************************
000800*    88-96 GJ  NEW COPY MEMBER FOR PROP BUDGET RUN         RQ-4401 *
000900*    11-97 PLW ADDED TANK CAPACITY FIELDS PER RQ-4523      RQ-4523 *
001000********************************************************************
001100    05  MC-REC-TYPE                PIC X(01).
001200        88  MC-IS-HEADER           VALUE 'H'.
001300    05  MC-CASE-ID                 PIC X(08).
001400    05  MC-DRY-MASS                PIC 9(05)V9(02).
001500    05  MC-LAUNCH-OPT-ID           PIC X(20).
001600    05  MC-HYDRAZINE-CAP           PIC 9(06)V9(02).
001700    05  MC-OXIDIZER-CAP            PIC 9(06)V9(02).
001800    05  MC-XENON-CAP               PIC 9(06)V9(02).
001900    05  MC-MANEUVER-CNT            PIC 9(03).
002000    05  FILLER                     PIC X(04).
