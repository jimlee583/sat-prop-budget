000100********************************************************************
000200*    SPBMANRS  -  MANEUVER RESULT RECORD (OUTPUT)                  *
000300*    ONE WRITTEN TO MANEUVER-OUT PER MANEUVER, AFTER THE ENGINE    *
000400*    HAS RECOMPUTED THE BREAKDOWN AT THE SOLVED WET MASS.          *
000500********************************************************************
000600*    88-96 GJ  NEW COPY MEMBER FOR PROP BUDGET RUN         RQ-4401 *
000700********************************************************************
000800    05  MR-CASE-ID                 PIC X(08).
000900    05  MR-NAME                    PIC X(20).
001000    05  MR-TOTAL-DV                PIC 9(07)V9(02).
001100    05  MR-PROP-KG                 PIC 9(07)V9(03).
001200    05  MR-OX-KG                   PIC 9(07)V9(03).
001300    05  MR-FUEL-KG                 PIC 9(07)V9(03).
001400    05  MR-XENON-KG                PIC 9(07)V9(03).
001500    05  MR-M-BEFORE                PIC 9(07)V9(03).
001600    05  MR-M-AFTER                 PIC 9(07)V9(03).
001700    05  FILLER                     PIC X(08).
